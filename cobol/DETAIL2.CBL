000100*----------------------------------------------------------------         
000110* DETAIL2.CBL                                                             
000120* SECTION 2 (MIGRATION DIFFICULTY) COLUMN HEADING AND DETAIL              
000130* LINE. USED ONLY BY VNDMIGR1.                                            
000140*----------------------------------------------------------------         
000150*    MAINT HISTORY                                                        
000160*    ----- -------                                                        
000170*    07/02/04  DWP  CR-4472    ORIGINAL LAYOUT.                           
000180*----------------------------------------------------------------         
000190  01  D2-COLUMN-HEADING.                                                  
000200      05  FILLER                      PIC X(10) VALUE "VENDOR-ID ".       
000210      05  FILLER                      PIC X(02) VALUE SPACES.             
000220      05  FILLER                      PIC X(06) VALUE "MIGDIF".           
000230      05  FILLER                      PIC X(02) VALUE SPACES.             
000240      05  FILLER                      PIC X(05) VALUE "DAYS ".            
000250      05  FILLER                      PIC X(02) VALUE SPACES.             
000260      05  FILLER                      PIC X(53) VALUE "TASK-SEQUENCE".    
000270                                                                          
000280  01  D2-DETAIL-LINE.                                                     
000290      05  D2-VENDOR-ID                PIC X(10).                          
000300      05  FILLER                      PIC X(02) VALUE SPACES.             
000310      05  D2-MIGRATION-DIFF-SCORE-ED  PIC ZZ9.99.                         
000320      05  FILLER                      PIC X(02) VALUE SPACES.             
000330      05  D2-TOTAL-MIGRATION-DAYS-ED  PIC ZZZZ9.                          
000340      05  FILLER                      PIC X(02) VALUE SPACES.             
000350      05  D2-TASK-SEQUENCE            PIC X(53).                          
000360                                                                          
