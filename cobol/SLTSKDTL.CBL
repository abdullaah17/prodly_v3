000100*----------------------------------------------------------------         
000110* SLTSKDTL.CBL                                                            
000120* FILE-CONTROL SELECT CLAUSE FOR THE MIGRATION TASK DETAIL FILE.          
000130* USED BY VNDMIGR1 (UNIT 2 - MIGRATION DIFFICULTY SCORING).               
000140*----------------------------------------------------------------         
000150*    MAINT HISTORY                                                        
000160*    ----- -------                                                        
000170*    04-07-02  DWP  PRODLY CR-4472 - ORIGINAL SELECT. FILE IS             
000180*                   SUPPLIED ALREADY GROUPED BY VENDOR-ID - NO            
000190*                   SORT STEP NEEDED AHEAD OF THE CONTROL BREAK.          
000200*----------------------------------------------------------------         
000210     SELECT TASK-DETAIL-FILE                                              
000220         ASSIGN TO "TASK-DETAIL"                                          
000230         ORGANIZATION IS LINE SEQUENTIAL                                  
000240         FILE STATUS IS WS-TASK-DETAIL-STATUS.                            
000250                                                                          
