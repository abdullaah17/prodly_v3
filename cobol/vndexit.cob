000100*----------------------------------------------------------------         
000110*  VNDEXIT                                                                
000120*  PRODLY VENDOR EXIT-READINESS BATCH DRIVER.                             
000130*  CALLS THE THREE SCORING UNITS IN SEQUENCE AGAINST ONE SHARED           
000140*  VENDOR TABLE AND ONE SHARED REPORT PAGE/LINE CONTROL AREA, SO          
000150*  A SINGLE RUN PRODUCES THE ONE THREE-SECTION VENDOR REPORT.             
000160*----------------------------------------------------------------         
000170  IDENTIFICATION DIVISION.                                                
000180  PROGRAM-ID.     VNDEXIT.                                                
000190  AUTHOR.         D W PHELPS.                                             
000200  INSTALLATION.   CORPORATE INFORMATION SYSTEMS.                          
000210  DATE-WRITTEN.   11/02/87.                                               
000220  DATE-COMPILED.                                                          
000230  SECURITY.       CONFIDENTIAL - INTERNAL USE ONLY.                       
000240*----------------------------------------------------------------         
000250*    CHANGE LOG                                                           
000260*    ----------                                                           
000270*    DATE      WHO  TICKET    DESCRIPTION                                 
000280*    --------  ---  --------  ----------------------------------          
000290*    11/02/87  RSK            ORIGINAL NIGHTLY-BATCH CONTROL              
000300*                              DRIVER FOR THE VENDOR EXTRACT SUITE.       
000310*                              CALLED THREE REPORT MODULES IN A           
000320*                              FIXED SEQUENCE WITH NO SHARED DATA.        
000330*    06/14/90  RSK  WO-2214    ADDED RETURN-CODE CHECK AFTER EACH         
000340*                              CALLED MODULE.                             
000350*    01/08/99  RSK  Y2K-0041   Y2K REVIEW - WS-JOB-RUN-STAMP WAS          
000360*                              ALREADY A FULL CCYYMMDD FIELD, NO          
000370*                              WINDOWING LOGIC FOUND. NO CHANGE.          
000380*    06/22/04  DWP  CR-4471    PRODLY PROJECT - RETIRED THE OLD           
000390*                              VENDOR EXTRACT CALL SEQUENCE.              
000400*                              DRIVER NOW CARRIES THE WS-VENDOR-          
000410*                              TABLE-AREA AND WS-REPORT-CONTROL-          
000420*                              AREA AND PASSES BOTH BY REFERENCE TO       
000430*                              EACH SCORING UNIT.                         
000440*    07/02/04  DWP  CR-4472    ADDED VNDMIGR1 TO THE UNIT SEQUENCE.       
000450*    07/19/04  DWP  CR-4480    ADDED VNDRDY1 TO THE UNIT SEQUENCE.        
000460*    07/25/04  DWP  CR-4490    RENAMED CALL TABLE ENTRIES TO THE          
000470*                              FINAL PROGRAM-IDS AFTER UNIT TESTING.      
000480*    08/03/04  DWP  CR-4490    SWITCHED THE JOB-RUN STAMP OVER TO         
000490*                              THE SHARED WSDATE.CBL CENTURY-WINDOW       
000500*                              LOGIC SO THE DRIVER AND THE THREE          
000510*                              SCORING UNITS ALL DATE-STAMP THE SAME      
000520*                              WAY.                                       
000530*    08/11/04  DWP  CR-4471    WS-RERUN-REQUESTED (UPSI-0 ON) WAS         
000540*                              WIRED TO SPECIAL-NAMES BUT NEVER SET       
000550*                              OR TESTED. DRIVER NOW LEAVES THE           
000560*                              SWITCH "ON" WHEN ANY UNIT COMES BACK       
000570*                              WITH A BAD RETURN CODE, AND THE            
000580*                              TERMINATION STEP DISPLAYS WHETHER AN       
000590*                              OPERATOR RERUN IS NEEDED.                  
000600*----------------------------------------------------------------         
000610  ENVIRONMENT DIVISION.                                                   
000620  CONFIGURATION SECTION.                                                  
000630  SOURCE-COMPUTER.   IBM-370.                                             
000640  OBJECT-COMPUTER.   IBM-370.                                             
000650  SPECIAL-NAMES.                                                          
000660      C01 IS TOP-OF-FORM                                                  
000670      UPSI-0 ON STATUS IS WS-RERUN-REQUESTED                              
000680      UPSI-0 OFF STATUS IS WS-NORMAL-RUN.                                 
000690                                                                          
000700  DATA DIVISION.                                                          
000710  WORKING-STORAGE SECTION.                                                
000720                                                                          
000730      COPY "WSVNDTBL.CBL".                                                
000740                                                                          
000750      COPY "WSRPTCTL.CBL".                                                
000760                                                                          
000770      COPY "WSDATE.CBL".                                                  
000780                                                                          
000790*    DYNAMIC-CALL TABLE OF THE THREE SCORING UNITS, IN RUN ORDER.         
000800  01  WS-UNIT-PROGRAM-NAMES.                                              
000810      05  FILLER                          PIC X(08) VALUE "VNDLOCK1".     
000820      05  FILLER                          PIC X(08) VALUE "VNDMIGR1".     
000830      05  FILLER                          PIC X(08) VALUE "VNDRDY1 ".     
000840                                                                          
000850  01  WS-UNIT-PROGRAM-TABLE REDEFINES WS-UNIT-PROGRAM-NAMES.              
000860      05  WS-UNIT-PROGRAM-NAME OCCURS 3 TIMES                             
000870                                PIC X(08).                                
000880                                                                          
000890  77  WS-UNIT-IDX                         PIC 9(01) COMP.                 
000900  77  WS-RETURN-CODE                      PIC 9(02) COMP.                 
000910                                                                          
000920  77  WS-RERUN-REQUESTED                  PIC X(01).                      
000930      88  WS-RERUN-IS-REQUESTED           VALUE "Y".                      
000940  77  WS-NORMAL-RUN                       PIC X(01).                      
000950      88  WS-RUN-IS-NORMAL                VALUE "Y".                      
000960                                                                          
000970  PROCEDURE DIVISION.                                                     
000980                                                                          
000990  0000-MAIN-LINE.                                                         
001000      PERFORM 0100-INITIALIZE THRU 0100-EXIT.                             
001010      PERFORM 0200-RUN-SCORING-UNITS THRU 0200-EXIT.                      
001020      PERFORM 0900-TERMINATE THRU 0900-EXIT.                              
001030      STOP RUN.                                                           
001040                                                                          
001050  0100-INITIALIZE.                                                        
001060      ACCEPT WS-RUN-DATE-6 FROM DATE.                                     
001070      IF WS-RUN-DATE-YY < 50                                              
001080          MOVE 20 TO WS-RUN-DATE-CENTURY                                  
001090      ELSE                                                                
001100          MOVE 19 TO WS-RUN-DATE-CENTURY.                                 
001110      COMPUTE WS-RUN-DATE-CCYY =                                          
001120              (WS-RUN-DATE-CENTURY * 100) + WS-RUN-DATE-YY.               
001130      MOVE WS-RUN-DATE-MM TO WS-RUN-DATE-CCMM.                            
001140      MOVE WS-RUN-DATE-DD TO WS-RUN-DATE-CCDD.                            
001150      MOVE ZERO TO WS-VENDOR-COUNT.                                       
001160      MOVE 1 TO WS-REPORT-PAGE-NUMBER.                                    
001170      MOVE ZERO TO WS-REPORT-LINE-COUNT.                                  
001180      MOVE "N" TO WS-RERUN-REQUESTED.                                     
001190      MOVE "Y" TO WS-NORMAL-RUN.                                          
001200      DISPLAY "VNDEXIT - PRODLY VENDOR EXIT-READINESS RUN STARTING".      
001210      DISPLAY "RUN DATE " WS-RUN-DATE-CCYY "-" WS-RUN-DATE-CCMM           
001220              "-" WS-RUN-DATE-CCDD.                                       
001230  0100-EXIT.                                                              
001240      EXIT.                                                               
001250                                                                          
001260  0200-RUN-SCORING-UNITS.                                                 
001270      PERFORM 0210-CALL-ONE-UNIT THRU 0210-EXIT                           
001280          VARYING WS-UNIT-IDX FROM 1 BY 1                                 
001290              UNTIL WS-UNIT-IDX > 3.                                      
001300  0200-EXIT.                                                              
001310      EXIT.                                                               
001320                                                                          
001330  0210-CALL-ONE-UNIT.                                                     
001340      DISPLAY "VNDEXIT - CALLING "                                        
001350              WS-UNIT-PROGRAM-NAME (WS-UNIT-IDX).                         
001360      CALL WS-UNIT-PROGRAM-NAME (WS-UNIT-IDX)                             
001370          USING WS-VENDOR-TABLE-AREA                                      
001380                WS-REPORT-CONTROL-AREA.                                   
001390      MOVE RETURN-CODE TO WS-RETURN-CODE.                                 
001400      IF WS-RETURN-CODE NOT = ZERO                                        
001410          DISPLAY "VNDEXIT - UNIT RETURNED CODE " WS-RETURN-CODE          
001420          MOVE "Y" TO WS-RERUN-REQUESTED                                  
001430          MOVE "N" TO WS-NORMAL-RUN                                       
001440          GO TO 0210-EXIT.                                                
001450  0210-EXIT.                                                              
001460      EXIT.                                                               
001470                                                                          
001480  0900-TERMINATE.                                                         
001490      DISPLAY "VNDEXIT - PRODLY VENDOR EXIT-READINESS RUN COMPLETE".      
001500      DISPLAY "VENDORS SCORED: " WS-VENDOR-COUNT.                         
001510      IF WS-RERUN-IS-REQUESTED                                            
001520          DISPLAY "VNDEXIT - UPSI-0 LEFT ON - OPERATOR RERUN NEEDED, "    
001530                  "ONE OR MORE UNITS DID NOT COMPLETE CLEANLY"            
001540      ELSE                                                                
001550          DISPLAY "VNDEXIT - UPSI-0 LEFT OFF - NORMAL COMPLETION, "       
001560                  "NO RERUN REQUIRED".                                    
001570  0900-EXIT.                                                              
001580      EXIT.                                                               
001590                                                                          
