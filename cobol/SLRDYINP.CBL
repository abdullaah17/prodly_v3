000100*----------------------------------------------------------------         
000110* SLRDYINP.CBL                                                            
000120* FILE-CONTROL SELECT CLAUSE FOR THE READINESS CAPABILITY INPUT           
000130* FILE (MANUALLY-SUPPLIED CAPABILITY RATINGS, ONE PER VENDOR).            
000140* USED BY VNDRDY1 (UNIT 3 - EXIT READINESS SCORING/RANKING).              
000150*----------------------------------------------------------------         
000160*    MAINT HISTORY                                                        
000170*    ----- -------                                                        
000180*    04-07-19  DWP  PRODLY CR-4480 - ORIGINAL SELECT.                     
000190*----------------------------------------------------------------         
000200     SELECT READINESS-INPUT-FILE                                          
000210         ASSIGN TO "READINESS-INPUT"                                      
000220         ORGANIZATION IS LINE SEQUENTIAL                                  
000230         FILE STATUS IS WS-READINESS-INPUT-STATUS.                        
000240                                                                          
