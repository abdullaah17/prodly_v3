000100*----------------------------------------------------------------         
000110* SLVNDRPT.CBL                                                            
000120* FILE-CONTROL SELECT CLAUSE FOR THE VENDOR EXIT-READINESS REPORT.        
000130* OPENED OUTPUT BY VNDLOCK1, THEN RE-OPENED EXTEND BY VNDMIGR1 AND        
000140* AGAIN BY VNDRDY1 SO ALL THREE REPORT SECTIONS LAND IN ONE FILE          
000150* FOR THE RUN.                                                            
000160*----------------------------------------------------------------         
000170*    MAINT HISTORY                                                        
000180*    ----- -------                                                        
000190*    04-07-25  DWP  PRODLY CR-4490 - ORIGINAL SELECT.                     
000200*----------------------------------------------------------------         
000210     SELECT VENDOR-REPORT-FILE                                            
000220         ASSIGN TO "VENDOR-REPORT"                                        
000230         ORGANIZATION IS LINE SEQUENTIAL                                  
000240         FILE STATUS IS WS-VENDOR-REPORT-STATUS.                          
000250                                                                          
