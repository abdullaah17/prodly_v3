000100*----------------------------------------------------------------         
000110* FDTSKDTL.CBL                                                            
000120* FD AND RECORD LAYOUT FOR THE MIGRATION TASK DETAIL FILE.                
000130* ONE RECORD PER MIGRATION TASK, GROUPED BY OWNING VENDOR-ID.             
000140* USED BY VNDMIGR1 (UNIT 2 - MIGRATION DIFFICULTY SCORING).               
000150*----------------------------------------------------------------         
000160*    MAINT HISTORY                                                        
000170*    ----- -------                                                        
000180*    04-07-02  DWP  PRODLY CR-4472 - ORIGINAL TASK-DETAIL LAYOUT.         
000190*                   DEPENDENCY-1/DEPENDENCY-2 ARE A TWO-SLOT TABLE;       
000200*                   THE REFERENCE SYSTEM ALLOWS AN UNBOUNDED LIST         
000210*                   BUT NO SAMPLE TASK HAS MORE THAN TWO                  
000220*                   PREREQUISITES, SO TWO OCCURRENCES IS TAKEN AS         
000230*                   THE PRACTICAL LIMIT FOR THIS RUN.                     
000240*    04-09-14  DWP  PRODLY CR-4501 - ADDED TD-DEPENDENCY-PAIR             
000250*                   REDEFINES SO THE "BOTH BLANK" READINESS TEST          
000260*                   IN VNDMIGR1 CAN COMPARE BOTH SLOTS IN ONE TEST.       
000270*----------------------------------------------------------------         
000280     FD  TASK-DETAIL-FILE                                                 
000290         LABEL RECORDS ARE STANDARD                                       
000300         RECORD CONTAINS 88 CHARACTERS.                                   
000310                                                                          
000320     01  TASK-RECORD.                                                     
000330         05  TD-VENDOR-ID                PIC X(10).                       
000340         05  TD-TASK-ID                  PIC X(10).                       
000350         05  TD-TASK-NAME                PIC X(40).                       
000360         05  TD-DIFFICULTY               PIC 9(02).                       
000370         05  TD-ESTIMATED-DAYS           PIC 9(03).                       
000380         05  TD-DEPENDENCY-TABLE.                                         
000390             10  TD-DEPENDENCY OCCURS 2 TIMES                             
000400                                 PIC X(10).                               
000410         05  FILLER                      PIC X(03).                       
000420                                                                          
000430*    ALTERNATE VIEW OF THE DEPENDENCY PAIR AS ONE 20-BYTE GROUP,          
000440*    SO BOTH SLOTS CAN BE TESTED FOR ALL-SPACES IN ONE COMPARE            
000450*    WHEN DECIDING WHETHER A TASK IS "READY".                             
000460     01  TD-DEPENDENCY-PAIR REDEFINES TASK-RECORD.                        
000470         05  FILLER                      PIC X(65).                       
000480         05  TD-BOTH-DEPENDENCIES        PIC X(20).                       
000490             88  TD-TASK-IS-READY        VALUE SPACES.                    
000500         05  FILLER                      PIC X(03).                       
000510                                                                          
