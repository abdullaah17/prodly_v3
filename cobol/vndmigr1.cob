000100*----------------------------------------------------------------         
000110*  VNDMIGR1                                                               
000120*  PRODLY VENDOR MIGRATION DIFFICULTY SCORING - UNIT 2.                   
000130*  READS THE MIGRATION TASK DETAIL FILE, ALREADY GROUPED BY OWNING        
000140*  VENDOR-ID, CONTROL-BREAKS ON THAT GROUPING, SCORES EACH VENDOR'S       
000150*  MIGRATION DIFFICULTY FROM THE GROUP'S TASK COUNT/DAYS/DIFFICULTY,      
000160*  BUILDS A READY-TASKS-FIRST TASK SEQUENCE, JOINS THE RESULT BACK        
000170*  TO THE SHARED VENDOR TABLE BUILT BY VNDLOCK1, AND PRINTS REPORT        
000180*  SECTION 2. VENDORS WITH NO TASK GROUP AT ALL DEFAULT TO A SCORE        
000190*  OF 50.00 AND ARE NOT GIVEN A REPORT LINE IN THIS SECTION.              
000200*----------------------------------------------------------------         
000210  IDENTIFICATION DIVISION.                                                
000220  PROGRAM-ID.     VNDMIGR1.                                               
000230  AUTHOR.         D W PHELPS.                                             
000240  INSTALLATION.   CORPORATE INFORMATION SYSTEMS.                          
000250  DATE-WRITTEN.   07/02/04.                                               
000260  DATE-COMPILED.                                                          
000270  SECURITY.       CONFIDENTIAL - INTERNAL USE ONLY.                       
000280*----------------------------------------------------------------         
000290*    CHANGE LOG                                                           
000300*    ----------                                                           
000310*    DATE      WHO  TICKET    DESCRIPTION                                 
000320*    --------  ---  --------  ----------------------------------          
000330*    07/02/04  DWP  CR-4472   ORIGINAL MIGRATION DIFFICULTY SCORING       
000340*                              UNIT. CONTROL BREAK ON VENDOR-ID OVER      
000350*                              THE TASK DETAIL FILE, THREE-FACTOR         
000360*                              SCORE, TWO-PASS TASK SEQUENCE BUILD.       
000370*    04/09/14  DWP  CR-4501   USED THE NEW TD-DEPENDENCY-PAIR             
000380*                              REDEFINES TO TEST "READY" IN ONE           
000390*                              COMPARE INSTEAD OF TWO.                    
000400*    07/25/04  DWP  CR-4490   SWITCHED THE PRINT FILE OVER TO THE         
000410*                              SHARED VENDOR-REPORT, OPENED EXTEND        
000420*                              SO SECTION 2 LANDS AFTER VNDLOCK1'S        
000430*                              SECTION 1 IN THE SAME REPORT.              
000440*----------------------------------------------------------------         
000450  ENVIRONMENT DIVISION.                                                   
000460  CONFIGURATION SECTION.                                                  
000470  SOURCE-COMPUTER.   IBM-370.                                             
000480  OBJECT-COMPUTER.   IBM-370.                                             
000490  SPECIAL-NAMES.                                                          
000500      C01 IS TOP-OF-FORM                                                  
000510      UPSI-0 ON STATUS IS WS-TASK-TABLE-OVERFLOW-SW.                      
000520                                                                          
000530  INPUT-OUTPUT SECTION.                                                   
000540  FILE-CONTROL.                                                           
000550                                                                          
000560      COPY "SLTSKDTL.CBL".                                                
000570                                                                          
000580      COPY "SLVNDRPT.CBL".                                                
000590                                                                          
000600  DATA DIVISION.                                                          
000610  FILE SECTION.                                                           
000620                                                                          
000630      COPY "FDTSKDTL.CBL".                                                
000640                                                                          
000650      COPY "FDVNDRPT.CBL".                                                
000660                                                                          
000670  WORKING-STORAGE SECTION.                                                
000680                                                                          
000690      COPY "WSRPTHDG.CBL".                                                
000700                                                                          
000710      COPY "WSDATE.CBL".                                                  
000720                                                                          
000730  77  WS-TASK-DETAIL-STATUS               PIC X(02).                      
000740      88  WS-TASK-DETAIL-OK               VALUE "00".                     
000750      88  WS-TASK-DETAIL-EOF              VALUE "10".                     
000760                                                                          
000770  77  WS-VENDOR-REPORT-STATUS             PIC X(02).                      
000780      88  WS-VENDOR-REPORT-OK             VALUE "00".                     
000790                                                                          
000800  77  WS-TASK-EOF-SW                      PIC X(01).                      
000810      88  WS-TASK-EOF                     VALUE "Y".                      
000820      88  WS-TASK-NOT-EOF                 VALUE "N".                      
000830                                                                          
000840  77  WS-TASK-TABLE-OVERFLOW-SW           PIC X(01).                      
000850      88  WS-TASK-TABLE-OVERFLOW          VALUE "Y".                      
000860                                                                          
000870*    RUN DATE RE-CAST IN MM/DD/CCYY ORDER, SAME IDIOM AS VNDLOCK1'S       
000880*    PAGE HEADING - SEE THAT PROGRAM FOR THE ORIGINAL.                    
000890  01  WS-RUN-DATE-MMDDCCYY.                                               
000900      05  WS-MMDDCCYY-MM                  PIC 9(02).                      
000910      05  WS-MMDDCCYY-DD                  PIC 9(02).                      
000920      05  WS-MMDDCCYY-CCYY                PIC 9(04).                      
000930                                                                          
000940  01  WS-RUN-DATE-MMDDCCYY-FLAT REDEFINES WS-RUN-DATE-MMDDCCYY            
000950                                 PIC 9(08).                               
000960                                                                          
000970      COPY "DETAIL2.CBL".                                                 
000980                                                                          
000990*    CONTROL FIELD FOR THE VENDOR-ID BREAK, AND THE SUBSCRIPT OF          
001000*    THIS GROUP'S VENDOR IN THE SHARED VENDOR TABLE.                      
001010  77  WS-CONTROL-VENDOR-ID                PIC X(10).                      
001020  77  WS-VENDOR-IDX                       PIC 9(05) COMP.                 
001030  77  WS-VENDOR-FOUND-SW                  PIC X(01).                      
001040      88  WS-VENDOR-FOUND                 VALUE "Y".                      
001050                                                                          
001060*    GROUP ACCUMULATORS - TOTAL-ESTIMATED-DAYS, TOTAL-DIFFICULTY          
001070*    AND TASK-COUNT (N) OVER THE CURRENT VENDOR-ID GROUP.                 
001080  01  WS-GROUP-COUNTERS.                                                  
001090      05  WS-GROUP-TASK-COUNT             PIC 9(05) COMP.                 
001100      05  WS-GROUP-ESTIMATED-DAYS-TOTAL   PIC 9(05) COMP.                 
001110      05  WS-GROUP-DIFFICULTY-TOTAL       PIC 9(05) COMP.                 
001120      05  FILLER                          PIC X(02).                      
001130                                                                          
001140*    TASK-ID/READY-FLAG TABLE FOR THE CURRENT GROUP, USED ONLY TO         
001150*    BUILD THE TWO-PASS TASK SEQUENCE. 50 TASKS PER VENDOR IS A           
001160*    PRACTICAL LIMIT - THE SAMPLE DATA NEVER APPROACHES IT; A TASK        
001170*    BEYOND THE LIMIT STILL COUNTS TOWARD N AND D BUT IS LEFT OUT         
001180*    OF THE PRINTED SEQUENCE (SEE 0220-ACCUMULATE-TASK).                  
001190  01  WS-GROUP-TASK-TABLE.                                                
001200      05  WS-GROUP-TASK-ENTRY OCCURS 50 TIMES.                            
001210          10  WS-GT-TASK-ID                PIC X(10).                     
001220          10  WS-GT-READY-SW               PIC X(01).                     
001230              88  WS-GT-TASK-READY         VALUE "Y".                     
001240          10  FILLER                       PIC X(04).                     
001250                                                                          
001260  77  WS-GT-IDX                           PIC 9(03) COMP.                 
001270  77  WS-GT-LIMIT                         PIC 9(03) COMP.                 
001280                                                                          
001290*    WORKING AREA FOR THE THREE MIGRATION DIFFICULTY FACTORS, HELD        
001300*    THE SAME WAY VNDLOCK1 HOLDS ITS SIX LOCK-IN FACTORS - A COMP-3       
001310*    GROUP WITH AN OCCURS REDEFINES SO THE FINAL SUM CAN BE DONE BY       
001320*    A PERFORM VARYING LOOP.                                              
001330  01  WS-MIGRATION-FACTORS.                                               
001340      05  WS-FACTOR-TIME                  PIC 9(03)V99 COMP-3.            
001350      05  WS-FACTOR-TASK-COUNT            PIC 9(03)V99 COMP-3.            
001360      05  WS-FACTOR-COMPLEXITY            PIC 9(03)V99 COMP-3.            
001370      05  FILLER                          PIC X(02).                      
001380                                                                          
001390  01  WS-MIGRATION-FACTOR-TABLE REDEFINES WS-MIGRATION-FACTORS.           
001400      05  WS-MIG-FACTOR-ENTRY OCCURS 3 TIMES                              
001410                               PIC 9(03)V99 COMP-3.                       
001420                                                                          
001430  77  WS-MIG-FACTOR-IDX                   PIC 9(01) COMP.                 
001440  77  WS-AVG-DIFFICULTY                   PIC 9(03)V99 COMP-3.            
001450  77  WS-RATIO-WORK                       PIC 9(07)V9999 COMP-3.          
001460  77  WS-MIGRATION-SCORE-RAW              PIC 9(05)V99 COMP-3.            
001470                                                                          
001480*    POINTER AND SWITCH FOR BUILDING THE COMMA-JOINED TASK                
001490*    SEQUENCE DIRECTLY INTO THE VENDOR TABLE'S TASK-SEQUENCE-TEXT.        
001500  77  WS-SEQ-PTR                          PIC 9(03) COMP.                 
001510  77  WS-SEQ-ANY-SW                       PIC X(01).                      
001520      88  WS-SEQ-HAS-ENTRY                VALUE "Y".                      
001530                                                                          
001540  LINKAGE SECTION.                                                        
001550                                                                          
001560      COPY "WSVNDTBL.CBL".                                                
001570                                                                          
001580      COPY "WSRPTCTL.CBL".                                                
001590                                                                          
001600  PROCEDURE DIVISION USING WS-VENDOR-TABLE-AREA                           
001610                           WS-REPORT-CONTROL-AREA.                        
001620                                                                          
001630  0000-MAIN-LINE.                                                         
001640      PERFORM 0100-OPEN-FILES THRU 0100-EXIT.                             
001650      ADD 1 TO WS-REPORT-PAGE-NUMBER.                                     
001660      PERFORM 0150-PRINT-HEADINGS THRU 0150-EXIT.                         
001670      PERFORM 0160-READ-NEXT-TASK THRU 0160-EXIT.                         
001680      PERFORM 0200-PROCESS-TASK-DETAIL THRU 0200-EXIT                     
001690          UNTIL WS-TASK-EOF.                                              
001700      PERFORM 0250-VENDORS-WITH-NO-TASKS THRU 0250-EXIT.                  
001710      PERFORM 0900-CLOSE-FILES THRU 0900-EXIT.                            
001720      MOVE ZERO TO RETURN-CODE.                                           
001730      EXIT PROGRAM.                                                       
001740                                                                          
001750  0100-OPEN-FILES.                                                        
001760      MOVE "N" TO WS-TASK-EOF-SW.                                         
001770      MOVE "N" TO WS-TASK-TABLE-OVERFLOW-SW.                              
001780      OPEN INPUT TASK-DETAIL-FILE.                                        
001790      OPEN EXTEND VENDOR-REPORT-FILE.                                     
001800  0100-EXIT.                                                              
001810      EXIT.                                                               
001820                                                                          
001830  0150-PRINT-HEADINGS.                                                    
001840      ACCEPT WS-RUN-DATE-6 FROM DATE.                                     
001850      IF WS-RUN-DATE-YY < 50                                              
001860          MOVE 20 TO WS-RUN-DATE-CENTURY                                  
001870      ELSE                                                                
001880          MOVE 19 TO WS-RUN-DATE-CENTURY.                                 
001890      COMPUTE WS-RUN-DATE-CCYY =                                          
001900              (WS-RUN-DATE-CENTURY * 100) + WS-RUN-DATE-YY.               
001910      MOVE WS-RUN-DATE-MM TO WS-RUN-DATE-CCMM.                            
001920      MOVE WS-RUN-DATE-DD TO WS-RUN-DATE-CCDD.                            
001930      MOVE WS-RUN-DATE-MM TO WS-MMDDCCYY-MM.                              
001940      MOVE WS-RUN-DATE-DD TO WS-MMDDCCYY-DD.                              
001950      MOVE WS-RUN-DATE-CCYY TO WS-MMDDCCYY-CCYY.                          
001960      MOVE WS-REPORT-PAGE-NUMBER TO RPT-PAGE-NUMBER-ED.                   
001970      WRITE PRINTER-RECORD FROM RPT-TITLE-LINE                            
001980          AFTER ADVANCING PAGE.                                           
001990      MOVE WS-RUN-DATE-MMDDCCYY-FLAT TO RPT-RUN-DATE-ED.                  
002000      WRITE PRINTER-RECORD FROM RPT-RUN-DATE-LINE                         
002010          AFTER ADVANCING 1 LINE.                                         
002020      WRITE PRINTER-RECORD FROM RPT-BLANK-LINE                            
002030          AFTER ADVANCING 1 LINE.                                         
002040      MOVE "SECTION 2 - MIGRATION DIFFICULTY" TO PRINTER-RECORD.          
002050      WRITE PRINTER-RECORD AFTER ADVANCING 1 LINE.                        
002060      MOVE D2-COLUMN-HEADING TO PRINTER-RECORD.                           
002070      WRITE PRINTER-RECORD AFTER ADVANCING 2 LINES.                       
002080      MOVE ZERO TO WS-REPORT-LINE-COUNT.                                  
002090  0150-EXIT.                                                              
002100      EXIT.                                                               
002110                                                                          
002120  0160-READ-NEXT-TASK.                                                    
002130      READ TASK-DETAIL-FILE                                               
002140          AT END                                                          
002150              MOVE "Y" TO WS-TASK-EOF-SW                                  
002160              GO TO 0160-EXIT.                                            
002170  0160-EXIT.                                                              
002180      EXIT.                                                               
002190                                                                          
002200*    ONE ITERATION OF THIS PARAGRAPH PROCESSES ONE COMPLETE               
002210*    VENDOR-ID GROUP FROM THE TASK DETAIL FILE (GROUP INDICATE            
002220*    STYLE CONTROL BREAK - THE FILE IS SUPPLIED ALREADY GROUPED,          
002230*    NO SORT NEEDED).                                                     
002240  0200-PROCESS-TASK-DETAIL.                                               
002250      MOVE TD-VENDOR-ID TO WS-CONTROL-VENDOR-ID.                          
002260      PERFORM 0210-START-VENDOR-GROUP THRU 0210-EXIT.                     
002270      PERFORM 0220-ACCUMULATE-TASK THRU 0220-EXIT                         
002280          UNTIL WS-TASK-EOF                                               
002290             OR TD-VENDOR-ID NOT = WS-CONTROL-VENDOR-ID.                  
002300      PERFORM 0230-END-VENDOR-GROUP THRU 0230-EXIT.                       
002310  0200-EXIT.                                                              
002320      EXIT.                                                               
002330                                                                          
002340  0210-START-VENDOR-GROUP.                                                
002350      MOVE ZERO TO WS-GROUP-TASK-COUNT.                                   
002360      MOVE ZERO TO WS-GROUP-ESTIMATED-DAYS-TOTAL.                         
002370      MOVE ZERO TO WS-GROUP-DIFFICULTY-TOTAL.                             
002380      PERFORM 0235-FIND-VENDOR-ENTRY THRU 0235-EXIT.                      
002390  0210-EXIT.                                                              
002400      EXIT.                                                               
002410                                                                          
002420  0220-ACCUMULATE-TASK.                                                   
002430      ADD 1 TO WS-GROUP-TASK-COUNT.                                       
002440      ADD TD-ESTIMATED-DAYS TO WS-GROUP-ESTIMATED-DAYS-TOTAL.             
002450      ADD TD-DIFFICULTY TO WS-GROUP-DIFFICULTY-TOTAL.                     
002460      IF WS-GROUP-TASK-COUNT > 50                                         
002470          MOVE "Y" TO WS-TASK-TABLE-OVERFLOW-SW                           
002480          DISPLAY "VNDMIGR1 - TASK SEQUENCE TABLE FULL, OMITTED: "        
002490                  TD-TASK-ID                                              
002500      ELSE                                                                
002510          MOVE TD-TASK-ID TO WS-GT-TASK-ID (WS-GROUP-TASK-COUNT)          
002520          IF TD-TASK-IS-READY                                             
002530              MOVE "Y" TO WS-GT-READY-SW (WS-GROUP-TASK-COUNT)            
002540          ELSE                                                            
002550              MOVE "N" TO WS-GT-READY-SW (WS-GROUP-TASK-COUNT).           
002560      PERFORM 0160-READ-NEXT-TASK THRU 0160-EXIT.                         
002570  0220-EXIT.                                                              
002580      EXIT.                                                               
002590                                                                          
002600*    BUSINESS RULES, UNIT 2 - MIGRATION DIFFICULTY SCORE. THE             
002610*    THREE FACTORS ARE CLAMPED TO THEIR OWN CEILING BEFORE THEY           
002620*    ARE SUMMED; THE SUM IS THEN CLAMPED TO 100.00.                       
002630  0230-END-VENDOR-GROUP.                                                  
002640      PERFORM 0234-COMPUTE-AVG-DIFFICULTY THRU 0234-EXIT.                 
002650      PERFORM 0231-FACTOR-TIME THRU 0231-EXIT.                            
002660      PERFORM 0232-FACTOR-TASK-COUNT THRU 0232-EXIT.                      
002670      PERFORM 0233-FACTOR-COMPLEXITY THRU 0233-EXIT.                      
002680      PERFORM 0237-SUM-AND-CLAMP THRU 0237-EXIT.                          
002690      IF WS-GROUP-TASK-COUNT > 50                                         
002700          MOVE 50 TO WS-GT-LIMIT                                          
002710      ELSE                                                                
002720          MOVE WS-GROUP-TASK-COUNT TO WS-GT-LIMIT.                        
002730      PERFORM 0240-BUILD-TASK-SEQUENCE THRU 0240-EXIT.                    
002740      IF WS-VENDOR-FOUND                                                  
002750          MOVE WS-MIGRATION-SCORE-RAW                                     
002760              TO VT-MIGRATION-DIFF-SCORE (WS-VENDOR-IDX)                  
002770          MOVE WS-GROUP-ESTIMATED-DAYS-TOTAL                              
002780              TO VT-TOTAL-MIGRATION-DAYS (WS-VENDOR-IDX)                  
002790          MOVE "Y" TO VT-HAS-TASKS-SW (WS-VENDOR-IDX)                     
002800          PERFORM 0300-PRINT-SECTION-2 THRU 0300-EXIT                     
002810      ELSE                                                                
002820          DISPLAY "VNDMIGR1 - TASK VENDOR NOT ON LOCK-IN TABLE: "         
002830                  WS-CONTROL-VENDOR-ID.                                   
002840  0230-EXIT.                                                              
002850      EXIT.                                                               
002860                                                                          
002870  0231-FACTOR-TIME.                                                       
002880      COMPUTE WS-RATIO-WORK ROUNDED =                                     
002890          (WS-GROUP-ESTIMATED-DAYS-TOTAL / 180) * 40.00.                  
002900      IF WS-RATIO-WORK > 40.00                                            
002910          MOVE 40.00 TO WS-FACTOR-TIME                                    
002920      ELSE                                                                
002930          MOVE WS-RATIO-WORK TO WS-FACTOR-TIME.                           
002940  0231-EXIT.                                                              
002950      EXIT.                                                               
002960                                                                          
002970  0232-FACTOR-TASK-COUNT.                                                 
002980      COMPUTE WS-RATIO-WORK ROUNDED =                                     
002990          (WS-GROUP-TASK-COUNT / 20) * 30.00.                             
003000      IF WS-RATIO-WORK > 30.00                                            
003010          MOVE 30.00 TO WS-FACTOR-TASK-COUNT                              
003020      ELSE                                                                
003030          MOVE WS-RATIO-WORK TO WS-FACTOR-TASK-COUNT.                     
003040  0232-EXIT.                                                              
003050      EXIT.                                                               
003060                                                                          
003070  0233-FACTOR-COMPLEXITY.                                                 
003080      COMPUTE WS-RATIO-WORK ROUNDED =                                     
003090          (WS-AVG-DIFFICULTY / 10) * 30.00.                               
003100      IF WS-RATIO-WORK > 30.00                                            
003110          MOVE 30.00 TO WS-FACTOR-COMPLEXITY                              
003120      ELSE                                                                
003130          MOVE WS-RATIO-WORK TO WS-FACTOR-COMPLEXITY.                     
003140  0233-EXIT.                                                              
003150      EXIT.                                                               
003160                                                                          
003170  0234-COMPUTE-AVG-DIFFICULTY.                                            
003180      COMPUTE WS-AVG-DIFFICULTY ROUNDED =                                 
003190          WS-GROUP-DIFFICULTY-TOTAL / WS-GROUP-TASK-COUNT.                
003200  0234-EXIT.                                                              
003210      EXIT.                                                               
003220                                                                          
003230*    LOOK UP THIS GROUP'S VENDOR-ID IN THE SHARED TABLE VNDLOCK1          
003240*    BUILT. A TASK GROUP FOR A VENDOR-ID NOT ON THAT TABLE IS A           
003250*    DATA ERROR ON THE TASK DETAIL FILE - SKIPPED WITH A WARNING.         
003260  0235-FIND-VENDOR-ENTRY.                                                 
003270      MOVE "N" TO WS-VENDOR-FOUND-SW.                                     
003280      PERFORM 0236-TEST-ONE-ENTRY THRU 0236-EXIT                          
003290          VARYING WS-VENDOR-IDX FROM 1 BY 1                               
003300              UNTIL WS-VENDOR-IDX > WS-VENDOR-COUNT                       
003310                 OR WS-VENDOR-FOUND.                                      
003320  0235-EXIT.                                                              
003330      EXIT.                                                               
003340                                                                          
003350  0236-TEST-ONE-ENTRY.                                                    
003360      IF VT-VENDOR-ID (WS-VENDOR-IDX) = WS-CONTROL-VENDOR-ID              
003370          MOVE "Y" TO WS-VENDOR-FOUND-SW.                                 
003380  0236-EXIT.                                                              
003390      EXIT.                                                               
003400                                                                          
003410  0237-SUM-AND-CLAMP.                                                     
003420      MOVE ZERO TO WS-MIGRATION-SCORE-RAW.                                
003430      PERFORM 0238-ADD-ONE-FACTOR THRU 0238-EXIT                          
003440          VARYING WS-MIG-FACTOR-IDX FROM 1 BY 1                           
003450              UNTIL WS-MIG-FACTOR-IDX > 3.                                
003460      IF WS-MIGRATION-SCORE-RAW > 100.00                                  
003470          MOVE 100.00 TO WS-MIGRATION-SCORE-RAW.                          
003480  0237-EXIT.                                                              
003490      EXIT.                                                               
003500                                                                          
003510  0238-ADD-ONE-FACTOR.                                                    
003520      ADD WS-MIG-FACTOR-ENTRY (WS-MIG-FACTOR-IDX)                         
003530          TO WS-MIGRATION-SCORE-RAW.                                      
003540  0238-EXIT.                                                              
003550      EXIT.                                                               
003560                                                                          
003570*    TASK-SEQUENCE RULE - ALL READY TASKS (BOTH DEPENDENCY SLOTS          
003580*    BLANK) IN INPUT ORDER, THEN ALL REMAINING TASKS IN INPUT             
003590*    ORDER. BUILT DIRECTLY INTO THE VENDOR TABLE'S SEQUENCE-TEXT          
003600*    COLUMN SO UNIT 3 NEVER NEEDS TO SEE THE TASK DETAIL FILE.            
003610  0240-BUILD-TASK-SEQUENCE.                                               
003620      MOVE SPACES TO VT-TASK-SEQUENCE-TEXT (WS-VENDOR-IDX).               
003630      MOVE 1 TO WS-SEQ-PTR.                                               
003640      MOVE "N" TO WS-SEQ-ANY-SW.                                          
003650      PERFORM 0241-APPEND-IF-READY THRU 0241-EXIT                         
003660          VARYING WS-GT-IDX FROM 1 BY 1                                   
003670              UNTIL WS-GT-IDX > WS-GT-LIMIT.                              
003680      PERFORM 0242-APPEND-IF-DEPENDENT THRU 0242-EXIT                     
003690          VARYING WS-GT-IDX FROM 1 BY 1                                   
003700              UNTIL WS-GT-IDX > WS-GT-LIMIT.                              
003710  0240-EXIT.                                                              
003720      EXIT.                                                               
003730                                                                          
003740  0241-APPEND-IF-READY.                                                   
003750      IF WS-GT-TASK-READY (WS-GT-IDX)                                     
003760          PERFORM 0243-APPEND-ONE-TASK-ID THRU 0243-EXIT.                 
003770  0241-EXIT.                                                              
003780      EXIT.                                                               
003790                                                                          
003800  0242-APPEND-IF-DEPENDENT.                                               
003810      IF NOT WS-GT-TASK-READY (WS-GT-IDX)                                 
003820          PERFORM 0243-APPEND-ONE-TASK-ID THRU 0243-EXIT.                 
003830  0242-EXIT.                                                              
003840      EXIT.                                                               
003850                                                                          
003860  0243-APPEND-ONE-TASK-ID.                                                
003870      IF WS-SEQ-HAS-ENTRY                                                 
003880          STRING "," DELIMITED BY SIZE                                    
003890              INTO VT-TASK-SEQUENCE-TEXT (WS-VENDOR-IDX)                  
003900              WITH POINTER WS-SEQ-PTR                                     
003910          END-STRING.                                                     
003920      STRING WS-GT-TASK-ID (WS-GT-IDX) DELIMITED BY SPACE                 
003930          INTO VT-TASK-SEQUENCE-TEXT (WS-VENDOR-IDX)                      
003940          WITH POINTER WS-SEQ-PTR                                         
003950      END-STRING.                                                         
003960      MOVE "Y" TO WS-SEQ-ANY-SW.                                          
003970  0243-EXIT.                                                              
003980      EXIT.                                                               
003990                                                                          
004000*    A VENDOR FROM VNDLOCK1'S TABLE THAT NEVER APPEARS IN THE TASK        
004010*    DETAIL FILE GETS THE DEFAULT SCORE - NO REPORT LINE FOR IT IN        
004020*    THIS SECTION (SEE SPEC "VENDORS WITH NO TASKS ARE SKIPPED").         
004030  0250-VENDORS-WITH-NO-TASKS.                                             
004040      PERFORM 0251-APPLY-DEFAULT-SCORE THRU 0251-EXIT                     
004050          VARYING WS-VENDOR-IDX FROM 1 BY 1                               
004060              UNTIL WS-VENDOR-IDX > WS-VENDOR-COUNT.                      
004070  0250-EXIT.                                                              
004080      EXIT.                                                               
004090                                                                          
004100  0251-APPLY-DEFAULT-SCORE.                                               
004110      IF VT-NO-TASKS (WS-VENDOR-IDX)                                      
004120          MOVE 50.00 TO VT-MIGRATION-DIFF-SCORE (WS-VENDOR-IDX)           
004130          MOVE ZERO TO VT-TOTAL-MIGRATION-DAYS (WS-VENDOR-IDX).           
004140  0251-EXIT.                                                              
004150      EXIT.                                                               
004160                                                                          
004170  0300-PRINT-SECTION-2.                                                   
004180      MOVE SPACES TO D2-DETAIL-LINE.                                      
004190      MOVE WS-CONTROL-VENDOR-ID TO D2-VENDOR-ID.                          
004200      MOVE WS-MIGRATION-SCORE-RAW TO D2-MIGRATION-DIFF-SCORE-ED.          
004210      MOVE WS-GROUP-ESTIMATED-DAYS-TOTAL                                  
004220          TO D2-TOTAL-MIGRATION-DAYS-ED.                                  
004230      MOVE VT-TASK-SEQUENCE-TEXT (WS-VENDOR-IDX) (1:53)                   
004240          TO D2-TASK-SEQUENCE.                                            
004250      MOVE D2-DETAIL-LINE TO PRINTER-RECORD.                              
004260      WRITE PRINTER-RECORD AFTER ADVANCING 1 LINE.                        
004270      ADD 1 TO WS-REPORT-LINE-COUNT.                                      
004280      IF WS-REPORT-LINE-COUNT > 50                                        
004290          ADD 1 TO WS-REPORT-PAGE-NUMBER                                  
004300          PERFORM 0150-PRINT-HEADINGS THRU 0150-EXIT.                     
004310  0300-EXIT.                                                              
004320      EXIT.                                                               
004330                                                                          
004340  0900-CLOSE-FILES.                                                       
004350      CLOSE TASK-DETAIL-FILE.                                             
004360      CLOSE VENDOR-REPORT-FILE.                                           
004370  0900-EXIT.                                                              
004380      EXIT.                                                               
004390                                                                          
