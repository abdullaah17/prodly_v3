000100*----------------------------------------------------------------         
000110* WSVNDTBL.CBL                                                            
000120* THE VENDOR SCORE TABLE. BUILT BY VNDLOCK1 FROM THE VENDOR MASTER        
000130* FILE, UPDATED BY VNDMIGR1 AND VNDRDY1 AS EACH UNIT'S SCORES ARE         
000140* COMPUTED. COPIED INTO VNDEXIT'S WORKING-STORAGE AND PASSED BY           
000150* REFERENCE (CALL ... USING) TO ALL THREE UNIT PROGRAMS, SO THE           
000160* TABLE SURVIVES FROM UNIT 1 THROUGH UNIT 3 WITHOUT EVER BEING            
000170* WRITTEN BACK TO A FILE (THE RUN HAS NO PERSISTENCE BEYOND THE           
000180* REPORT).                                                                
000190*                                                                         
000200* 500 ENTRIES IS A PRACTICAL LIMIT ON THE NUMBER OF VENDORS ONE           
000210* RUN CAN CARRY - THE SAMPLE DATA NEVER APPROACHES IT. A SHOP             
000220* RUNNING AGAINST A LARGER VENDOR MASTER WOULD NEED TO RAISE THIS         
000230* OCCURS OR MOVE THE TABLE TO A KEYED WORK FILE.                          
000240*----------------------------------------------------------------         
000250*    MAINT HISTORY                                                        
000260*    ----- -------                                                        
000270*    04-06-22  DWP  PRODLY CR-4471 - ORIGINAL TABLE, VENDOR-ID/           
000280*                   VENDOR-NAME/CONTRACT-VALUE/LOCK-IN-SCORE ONLY.        
000290*    04-07-02  DWP  PRODLY CR-4472 - ADDED MIGRATION DIFFICULTY           
000300*                   SCORE, TOTAL DAYS AND THE TASK SEQUENCE TEXT          
000310*                   COLUMN SO UNIT 2 CAN JOIN BACK TO UNIT 1.             
000320*    04-07-02  DWP  ADDED VT-HAS-TASKS-SW - A VENDOR WITH NO TASK         
000330*                   GROUP AT ALL STILL NEEDS ITS DEFAULT SCORE.           
000340*    04-07-19  DWP  PRODLY CR-4480 - ADDED EXIT READINESS SCORE           
000350*                   FOR UNIT 3.                                           
000360*----------------------------------------------------------------         
000370     01  WS-VENDOR-TABLE-AREA.                                            
000380         05  WS-VENDOR-COUNT             PIC 9(5) COMP.                   
000390         05  WS-VENDOR-ENTRY OCCURS 500 TIMES.                            
000400             10  VT-VENDOR-ID                PIC X(10).                   
000410             10  VT-VENDOR-NAME              PIC X(40).                   
000420             10  VT-CONTRACT-VALUE           PIC 9(9)V99 COMP-3.          
000430             10  VT-LOCK-IN-SCORE            PIC 9(3)V99 COMP-3.          
000440             10  VT-MIGRATION-DIFF-SCORE     PIC 9(3)V99 COMP-3.          
000450             10  VT-TOTAL-MIGRATION-DAYS     PIC 9(05).                   
000460             10  VT-TASK-SEQUENCE-TEXT       PIC X(200).                  
000470             10  VT-EXIT-READY-SCORE         PIC 9(3)V99 COMP-3.          
000480             10  VT-HAS-TASKS-SW             PIC X(01).                   
000490                 88  VT-HAS-TASKS            VALUE "Y".                   
000500                 88  VT-NO-TASKS             VALUE "N".                   
000510             10  FILLER                      PIC X(05).                   
000520                                                                          
