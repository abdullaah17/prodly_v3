000100*----------------------------------------------------------------         
000110* FDVNDRPT.CBL                                                            
000120* FD FOR THE VENDOR EXIT-READINESS REPORT (PRINTER-STYLE OUTPUT).         
000130* THE THREE REPORT SECTIONS (LOCK-IN, MIGRATION DIFFICULTY, EXIT          
000140* READINESS RANKING) EACH BUILD THEIR OWN DETAIL-LINE GROUPS IN           
000150* WORKING-STORAGE AND MOVE THEM HERE BEFORE WRITE - SEE                   
000160* WSRPTHDG.CBL FOR THE SHARED PAGE-HEADING LAYOUT.                        
000170*----------------------------------------------------------------         
000180*    MAINT HISTORY                                                        
000190*    ----- -------                                                        
000200*    04-07-25  DWP  PRODLY CR-4490 - ORIGINAL 80-BYTE PRINT LINE.         
000210*----------------------------------------------------------------         
000220     FD  VENDOR-REPORT-FILE                                               
000230         LABEL RECORDS ARE OMITTED.                                       
000240                                                                          
000250     01  PRINTER-RECORD                  PIC X(80).                       
000260                                                                          
