000100*----------------------------------------------------------------         
000110* DETAIL1.CBL                                                             
000120* SECTION 1 (VENDOR LOCK-IN SCORES) COLUMN HEADING AND DETAIL             
000130* LINE. USED ONLY BY VNDLOCK1.                                            
000140*----------------------------------------------------------------         
000150*    MAINT HISTORY                                                        
000160*    ----- -------                                                        
000170*    06/22/04  DWP  CR-4471    ORIGINAL LAYOUT.                           
000180*----------------------------------------------------------------         
000190  01  D1-COLUMN-HEADING.                                                  
000200      05  FILLER                      PIC X(10) VALUE "VENDOR-ID ".       
000210      05  FILLER                      PIC X(40) VALUE "VENDOR-NAME".      
000220      05  FILLER                      PIC X(13) VALUE "LOCK-IN-SCORE".    
000230      05  FILLER                      PIC X(17) VALUE SPACES.             
000240                                                                          
000250  01  D1-DETAIL-LINE.                                                     
000260      05  D1-VENDOR-ID                PIC X(10).                          
000270      05  FILLER                      PIC X(02) VALUE SPACES.             
000280      05  D1-VENDOR-NAME              PIC X(40).                          
000290      05  FILLER                      PIC X(02) VALUE SPACES.             
000300      05  D1-LOCK-IN-SCORE-ED         PIC ZZ9.99.                         
000310      05  FILLER                      PIC X(20) VALUE SPACES.             
000320                                                                          
