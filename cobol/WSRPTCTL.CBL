000100*----------------------------------------------------------------         
000110* WSRPTCTL.CBL                                                            
000120* VENDOR-REPORT PAGE/LINE CONTROL. COPIED INTO VNDEXIT'S WORKING-         
000130* STORAGE AND PASSED BY REFERENCE (CALL ... USING) TO EACH OF THE         
000140* THREE UNIT PROGRAMS, SO PAGE NUMBERING STAYS CONTINUOUS ACROSS          
000150* ALL THREE REPORT SECTIONS EVEN THOUGH EACH UNIT IS A SEPARATE           
000160* LOAD MODULE.                                                            
000170*----------------------------------------------------------------         
000180*    MAINT HISTORY                                                        
000190*    ----- -------                                                        
000200*    04-07-25  DWP  PRODLY CR-4490 - ORIGINAL LAYOUT.                     
000210*----------------------------------------------------------------         
000220     01  WS-REPORT-CONTROL-AREA.                                          
000230         05  WS-REPORT-PAGE-NUMBER       PIC 9(5) COMP.                   
000240         05  WS-REPORT-LINE-COUNT        PIC 9(3) COMP.                   
000250         05  FILLER                      PIC X(05).                       
000260                                                                          
