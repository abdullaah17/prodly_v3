000100*----------------------------------------------------------------         
000110* WSRPTHDG.CBL                                                            
000120* SHARED WORKING-STORAGE REPORT BANNER, COPIED INTO VNDLOCK1,             
000130* VNDMIGR1 AND VNDRDY1 SO ALL THREE SECTIONS OF THE VENDOR EXIT-          
000140* READINESS REPORT CARRY THE SAME PAGE HEADING STYLE.                     
000150*----------------------------------------------------------------         
000160*    MAINT HISTORY                                                        
000170*    ----- -------                                                        
000180*    04-07-25  DWP  PRODLY CR-4490 - ORIGINAL BANNER, MODELLED ON         
000190*                   THE DEDUCTIBLES-REPORT TITLE/HEADING GROUPS.          
000200*----------------------------------------------------------------         
000210     01  RPT-TITLE-LINE.                                                  
000220         05  FILLER                      PIC X(20) VALUE SPACES.          
000230         05  FILLER                      PIC X(38)                        
000240                 VALUE "PRODLY VENDOR EXIT-READINESS ANALYSIS".           
000250         05  FILLER                      PIC X(10) VALUE SPACES.          
000260         05  FILLER                      PIC X(05) VALUE "PAGE:".         
000270         05  RPT-PAGE-NUMBER-ED          PIC ZZZZ9.                       
000280         05  FILLER                      PIC X(02) VALUE SPACES.          
000290                                                                          
000300     01  RPT-RUN-DATE-LINE.                                               
000310         05  FILLER                      PIC X(10) VALUE "RUN DATE: ".    
000320         05  RPT-RUN-DATE-ED             PIC 99/99/9999.                  
000330         05  FILLER                      PIC X(60) VALUE SPACES.          
000340                                                                          
000350     01  RPT-BLANK-LINE                  PIC X(80) VALUE SPACES.          
000360                                                                          
