000100*----------------------------------------------------------------         
000110* FDVNDMST.CBL                                                            
000120* FD AND RECORD LAYOUT FOR THE VENDOR MASTER FILE.                        
000130* ONE RECORD PER VENDOR. INPUT TO THE LOCK-IN SCORING RUN.                
000140* USED BY VNDLOCK1 (UNIT 1 - VENDOR LOCK-IN SCORING).                     
000150*----------------------------------------------------------------         
000160*    MAINT HISTORY                                                        
000170*    ----- -------                                                        
000180*    88-04-11  RSK  ORIGINAL VENDOR RECORD LAYOUT, 50-BYTE ID/NAME        
000190*                   PORTION CARRIED FORWARD UNCHANGED SINCE.              
000200*    91-09-30  JFH  ADDED CUSTOM-INTEGRATION-FLAG AND THE TWO             
000210*                   PACKED COST FIELDS FOR VENDOR RISK REVIEW.            
000220*    99-01-19  RSK  Y2K REVIEW - NO CENTURY-SENSITIVE DATE FIELDS         
000230*                   ON THIS RECORD, NO CHANGE REQUIRED.                   
000240*    04-06-22  DWP  PRODLY CR-4471 - RECAST AS THE PRODLY VENDOR-         
000250*                   RECORD FOR THE LOCK-IN SCORING RUN. ADDED             
000260*                   DATA-VOLUME-GB, API-DEPENDENCIES AND THE              
000270*                   SWITCHING-COST FIELD. LOCK-IN-SCORE ITSELF IS         
000280*                   NOT STORED HERE - IT IS COMPUTED EACH RUN AND         
000290*                   HELD ONLY IN THE WS-VENDOR-TABLE (WSVNDTBL.CBL).      
000300*    04-08-11  DWP  PRODLY CR-4471 - VNDLOCK1 FACTOR-1 AND FACTOR-6       
000310*                   NOW ADDRESS THE VA-CONTRACT-VALUE/VA-SWITCHING-       
000320*                   COST PAIR BELOW DIRECTLY, AS THIS RECORD ALWAYS       
000330*                   SAID THEY SHOULD.                                     
000340*----------------------------------------------------------------         
000350     FD  VENDOR-MASTER-FILE                                               
000360         LABEL RECORDS ARE STANDARD                                       
000370         RECORD CONTAINS 76 CHARACTERS.                                   
000380                                                                          
000390     01  VENDOR-RECORD.                                                   
000400         05  VM-VENDOR-ID                PIC X(10).                       
000410         05  VM-VENDOR-NAME              PIC X(40).                       
000420         05  VM-CONTRACT-VALUE           PIC 9(9)V99 COMP-3.              
000430         05  VM-CONTRACT-MONTHS          PIC 9(03).                       
000440         05  VM-DATA-VOLUME-GB           PIC 9(7)V99 COMP-3.              
000450         05  VM-API-DEPENDENCIES         PIC 9(03).                       
000460         05  VM-CUSTOM-INTEGRATION-FLAG  PIC X(01).                       
000470             88  VM-CUSTOM-INTEGRATION       VALUE "Y".                   
000480             88  VM-NO-CUSTOM-INTEGRATION    VALUE "N".                   
000490         05  VM-SWITCHING-COST           PIC 9(9)V99 COMP-3.              
000500         05  FILLER                      PIC X(02).                       
000510                                                                          
000520*    ALTERNATE VIEW OF THE TWO PACKED DOLLAR FIELDS USED BY THE           
000530*    LOCK-IN-SCORE FACTOR-1 AND FACTOR-6 CALCULATIONS, SO THE             
000540*    CONTRACT-VALUE AND SWITCHING-COST CAN BE ADDRESSED AS A PAIR         
000550*    WHEN COMPUTING AND CLAMPING THE SWITCHING-COST RATIO (FACTOR-6).     
000560     01  VM-VENDOR-AMOUNTS REDEFINES VENDOR-RECORD.                       
000570         05  FILLER                      PIC X(50).                       
000580         05  VA-CONTRACT-VALUE           PIC 9(9)V99 COMP-3.              
000590         05  FILLER                      PIC X(03).                       
000600         05  VA-DATA-VOLUME-GB           PIC 9(7)V99 COMP-3.              
000610         05  FILLER                      PIC X(04).                       
000620         05  VA-SWITCHING-COST           PIC 9(9)V99 COMP-3.              
000630         05  FILLER                      PIC X(02).                       
000640                                                                          
