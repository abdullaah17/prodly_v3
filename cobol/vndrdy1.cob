000100*----------------------------------------------------------------         
000110*  VNDRDY1                                                                
000120*  PRODLY VENDOR EXIT READINESS SCORING AND RANKING - UNIT 3.             
000130*  READS THE MANUALLY-SUPPLIED READINESS CAPABILITY RATINGS, JOINS        
000140*  EACH VENDOR BACK TO THE LOCK-IN AND MIGRATION DIFFICULTY SCORES        
000150*  ALREADY ON THE SHARED VENDOR TABLE, COMPUTES THE FIVE-TERM EXIT        
000160*  READINESS SCORE, THEN SORTS ALL SCORED VENDORS DESCENDING BY           
000170*  THAT SCORE (ASCENDING VENDOR-ID ON A TIE) AND PRINTS REPORT            
000180*  SECTION 3 WITH A FINAL CONTROL-TOTAL LINE. CLOSES THE SHARED           
000190*  VENDOR-REPORT FOR GOOD AT END OF RUN.                                  
000200*----------------------------------------------------------------         
000210  IDENTIFICATION DIVISION.                                                
000220  PROGRAM-ID.     VNDRDY1.                                                
000230  AUTHOR.         D W PHELPS.                                             
000240  INSTALLATION.   CORPORATE INFORMATION SYSTEMS.                          
000250  DATE-WRITTEN.   07/19/04.                                               
000260  DATE-COMPILED.                                                          
000270  SECURITY.       CONFIDENTIAL - INTERNAL USE ONLY.                       
000280*----------------------------------------------------------------         
000290*    CHANGE LOG                                                           
000300*    ----------                                                           
000310*    DATE      WHO  TICKET    DESCRIPTION                                 
000320*    --------  ---  --------  ----------------------------------          
000330*    07/19/04  DWP  CR-4480   ORIGINAL EXIT READINESS SCORING UNIT.       
000340*                              FIVE WEIGHTED TERMS AGAINST THE            
000350*                              LOCK-IN SCORE, MIGRATION DIFFICULTY        
000360*                              SCORE AND THE THREE MANUAL RATINGS.        
000370*    07/22/04  DWP  CR-4480   ADDED THE SORT/WORK-FILE/SORT-FILE          
000380*                              RANKING STEP, CARRIED OVER FROM THE        
000390*                              OLD DEDUCTIBLES-REPORT SORT IDIOM.         
000400*                              TIE-BREAK ON VENDOR-ID ASCENDING -         
000410*                              THE VENDOR ANALYTICS DESK ASKED FOR        
000420*                              A REPEATABLE RANKING, NOT WHATEVER         
000430*                              ORDER THE SORT HAPPENED TO LEAVE           
000440*                              TIES IN.                                   
000450*    07/25/04  DWP  CR-4490   SWITCHED THE PRINT FILE OVER TO THE         
000460*                              SHARED VENDOR-REPORT, OPENED EXTEND        
000470*                              SO SECTION 3 LANDS LAST. THIS UNIT         
000480*                              NOW OWNS THE FINAL CLOSE OF THE            
000490*                              REPORT FOR THE WHOLE RUN.                  
000500*----------------------------------------------------------------         
000510  ENVIRONMENT DIVISION.                                                   
000520  CONFIGURATION SECTION.                                                  
000530  SOURCE-COMPUTER.   IBM-370.                                             
000540  OBJECT-COMPUTER.   IBM-370.                                             
000550  SPECIAL-NAMES.                                                          
000560      C01 IS TOP-OF-FORM                                                  
000570      UPSI-0 ON STATUS IS WS-NO-VENDORS-RANKED-SW.                        
000580                                                                          
000590  INPUT-OUTPUT SECTION.                                                   
000600  FILE-CONTROL.                                                           
000610                                                                          
000620      COPY "SLRDYINP.CBL".                                                
000630                                                                          
000640      COPY "SLVNDRPT.CBL".                                                
000650                                                                          
000660*    WORK/SORT/RANKED FILES FOR THE EXIT-READINESS RANKING STEP -         
000670*    DECLARED DIRECTLY HERE RATHER THAN VIA A SHARED COPYBOOK,            
000680*    THE SAME WAY THE OLD DEDUCTIBLES-REPORT KEPT ITS OWN WORK-FILE       
000690*    AND SORT-FILE SELECTS LOCAL TO THE ONE PROGRAM THAT USES THEM.       
000700      SELECT WORK-FILE                                                    
000710          ASSIGN TO "RDYWORK"                                             
000720          ORGANIZATION IS SEQUENTIAL.                                     
000730                                                                          
000740      SELECT RANKED-FILE                                                  
000750          ASSIGN TO "RDYRANK"                                             
000760          ORGANIZATION IS SEQUENTIAL.                                     
000770                                                                          
000780      SELECT SORT-FILE                                                    
000790          ASSIGN TO "RDYSORT.TMP".                                        
000800                                                                          
000810  DATA DIVISION.                                                          
000820  FILE SECTION.                                                           
000830                                                                          
000840      COPY "FDRDYINP.CBL".                                                
000850                                                                          
000860      COPY "FDVNDRPT.CBL".                                                
000870                                                                          
000880      FD  WORK-FILE                                                       
000890          LABEL RECORDS ARE STANDARD.                                     
000900      01  WORK-RECORD.                                                    
000910          05  WORK-VENDOR-ID              PIC X(10).                      
000920          05  WORK-EXIT-READINESS-SCORE   PIC 9(03)V99.                   
000930          05  FILLER                      PIC X(10).                      
000940                                                                          
000950      FD  RANKED-FILE                                                     
000960          LABEL RECORDS ARE STANDARD.                                     
000970      01  RANKED-RECORD.                                                  
000980          05  RANKED-VENDOR-ID            PIC X(10).                      
000990          05  RANKED-EXIT-READINESS-SCORE PIC 9(03)V99.                   
001000          05  FILLER                      PIC X(10).                      
001010                                                                          
001020      SD  SORT-FILE.                                                      
001030      01  SORT-RECORD.                                                    
001040          05  SORT-VENDOR-ID              PIC X(10).                      
001050          05  SORT-EXIT-READINESS-SCORE   PIC 9(03)V99.                   
001060          05  FILLER                      PIC X(10).                      
001070                                                                          
001080  WORKING-STORAGE SECTION.                                                
001090                                                                          
001100      COPY "WSRPTHDG.CBL".                                                
001110                                                                          
001120      COPY "WSDATE.CBL".                                                  
001130                                                                          
001140  77  WS-READINESS-INPUT-STATUS           PIC X(02).                      
001150      88  WS-READINESS-INPUT-OK           VALUE "00".                     
001160      88  WS-READINESS-INPUT-EOF          VALUE "10".                     
001170                                                                          
001180  77  WS-VENDOR-REPORT-STATUS             PIC X(02).                      
001190      88  WS-VENDOR-REPORT-OK             VALUE "00".                     
001200                                                                          
001210  77  WS-READINESS-EOF-SW                 PIC X(01).                      
001220      88  WS-READINESS-EOF                VALUE "Y".                      
001230      88  WS-READINESS-NOT-EOF            VALUE "N".                      
001240                                                                          
001250  77  WS-RANKED-EOF-SW                    PIC X(01).                      
001260      88  WS-RANKED-EOF                   VALUE "Y".                      
001270                                                                          
001280  77  WS-NO-VENDORS-RANKED-SW             PIC X(01).                      
001290      88  WS-NO-VENDORS-RANKED            VALUE "Y".                      
001300                                                                          
001310*    RUN DATE RE-CAST IN MM/DD/CCYY ORDER, SAME IDIOM AS VNDLOCK1'S       
001320*    AND VNDMIGR1'S PAGE HEADING.                                         
001330  01  WS-RUN-DATE-MMDDCCYY.                                               
001340      05  WS-MMDDCCYY-MM                  PIC 9(02).                      
001350      05  WS-MMDDCCYY-DD                  PIC 9(02).                      
001360      05  WS-MMDDCCYY-CCYY                PIC 9(04).                      
001370                                                                          
001380  01  WS-RUN-DATE-MMDDCCYY-FLAT REDEFINES WS-RUN-DATE-MMDDCCYY            
001390                                 PIC 9(08).                               
001400                                                                          
001410      COPY "DETAIL3.CBL".                                                 
001420                                                                          
001430*    SUBSCRIPT INTO THE SHARED VENDOR TABLE FOR THE VENDOR CURRENTLY      
001440*    BEING SCORED OR RANKED.                                              
001450  77  WS-VENDOR-IDX                       PIC 9(05) COMP.                 
001460  77  WS-VENDOR-FOUND-SW                  PIC X(01).                      
001470      88  WS-VENDOR-FOUND                 VALUE "Y".                      
001480                                                                          
001490*    WORKING AREA FOR THE FIVE EXIT READINESS TERMS, HELD THE SAME        
001500*    WAY THE OTHER TWO UNITS HOLD THEIR FACTORS - A COMP-3 GROUP          
001510*    WITH AN OCCURS REDEFINES FOR THE FINAL SUM.                          
001520  01  WS-READINESS-TERMS.                                                 
001530      05  WS-TERM-LOCK-IN                 PIC 9(03)V99 COMP-3.            
001540      05  WS-TERM-MIGRATION               PIC 9(03)V99 COMP-3.            
001550      05  WS-TERM-DATA-EXPORT             PIC 9(03)V99 COMP-3.            
001560      05  WS-TERM-CONTRACT-FLEX           PIC 9(03)V99 COMP-3.            
001570      05  WS-TERM-TECH-COMPLEXITY         PIC 9(03)V99 COMP-3.            
001580      05  FILLER                          PIC X(02).                      
001590                                                                          
001600  01  WS-READINESS-TERM-TABLE REDEFINES WS-READINESS-TERMS.               
001610      05  WS-TERM-ENTRY OCCURS 5 TIMES                                    
001620                         PIC 9(03)V99 COMP-3.                             
001630                                                                          
001640  77  WS-TERM-IDX                         PIC 9(01) COMP.                 
001650  77  WS-READINESS-SCORE-RAW              PIC 9(05)V99 COMP-3.            
001660                                                                          
001670*    RANKING AND CONTROL-TOTAL WORK AREA.                                 
001680  77  WS-RANK-NUMBER                      PIC 9(05) COMP.                 
001690  77  WS-COUNT-OF-VENDORS                 PIC 9(05) COMP.                 
001700  77  WS-SCORE-TOTAL                      PIC 9(07)V99 COMP-3.            
001710  77  WS-AVERAGE-SCORE                    PIC 9(03)V99 COMP-3.            
001720                                                                          
001730  LINKAGE SECTION.                                                        
001740                                                                          
001750      COPY "WSVNDTBL.CBL".                                                
001760                                                                          
001770      COPY "WSRPTCTL.CBL".                                                
001780                                                                          
001790  PROCEDURE DIVISION USING WS-VENDOR-TABLE-AREA                           
001800                           WS-REPORT-CONTROL-AREA.                        
001810                                                                          
001820  0000-MAIN-LINE.                                                         
001830      PERFORM 0100-OPEN-FILES THRU 0100-EXIT.                             
001840      PERFORM 0160-READ-NEXT-READINESS THRU 0160-EXIT.                    
001850      PERFORM 0200-PROCESS-READINESS-INPUT THRU 0200-EXIT                 
001860          UNTIL WS-READINESS-EOF.                                         
001870      PERFORM 0300-BUILD-SORT-WORK-FILE THRU 0300-EXIT.                   
001880      PERFORM 0310-SORT-BY-READINESS-DESC THRU 0310-EXIT.                 
001890      ADD 1 TO WS-REPORT-PAGE-NUMBER.                                     
001900      PERFORM 0150-PRINT-HEADINGS THRU 0150-EXIT.                         
001910      PERFORM 0400-PRINT-SECTION-3 THRU 0400-EXIT.                        
001920      PERFORM 0410-PRINT-CONTROL-TOTALS THRU 0410-EXIT.                   
001930      PERFORM 0900-CLOSE-FILES THRU 0900-EXIT.                            
001940      MOVE ZERO TO RETURN-CODE.                                           
001950      EXIT PROGRAM.                                                       
001960                                                                          
001970  0100-OPEN-FILES.                                                        
001980      MOVE "N" TO WS-READINESS-EOF-SW.                                    
001990      MOVE "N" TO WS-NO-VENDORS-RANKED-SW.                                
002000      OPEN INPUT READINESS-INPUT-FILE.                                    
002010      OPEN EXTEND VENDOR-REPORT-FILE.                                     
002020  0100-EXIT.                                                              
002030      EXIT.                                                               
002040                                                                          
002050  0150-PRINT-HEADINGS.                                                    
002060      ACCEPT WS-RUN-DATE-6 FROM DATE.                                     
002070      IF WS-RUN-DATE-YY < 50                                              
002080          MOVE 20 TO WS-RUN-DATE-CENTURY                                  
002090      ELSE                                                                
002100          MOVE 19 TO WS-RUN-DATE-CENTURY.                                 
002110      COMPUTE WS-RUN-DATE-CCYY =                                          
002120              (WS-RUN-DATE-CENTURY * 100) + WS-RUN-DATE-YY.               
002130      MOVE WS-RUN-DATE-MM TO WS-RUN-DATE-CCMM.                            
002140      MOVE WS-RUN-DATE-DD TO WS-RUN-DATE-CCDD.                            
002150      MOVE WS-RUN-DATE-MM TO WS-MMDDCCYY-MM.                              
002160      MOVE WS-RUN-DATE-DD TO WS-MMDDCCYY-DD.                              
002170      MOVE WS-RUN-DATE-CCYY TO WS-MMDDCCYY-CCYY.                          
002180      MOVE WS-REPORT-PAGE-NUMBER TO RPT-PAGE-NUMBER-ED.                   
002190      WRITE PRINTER-RECORD FROM RPT-TITLE-LINE                            
002200          AFTER ADVANCING PAGE.                                           
002210      MOVE WS-RUN-DATE-MMDDCCYY-FLAT TO RPT-RUN-DATE-ED.                  
002220      WRITE PRINTER-RECORD FROM RPT-RUN-DATE-LINE                         
002230          AFTER ADVANCING 1 LINE.                                         
002240      WRITE PRINTER-RECORD FROM RPT-BLANK-LINE                            
002250          AFTER ADVANCING 1 LINE.                                         
002260      MOVE "SECTION 3 - EXIT READINESS RANKING" TO PRINTER-RECORD.        
002270      WRITE PRINTER-RECORD AFTER ADVANCING 1 LINE.                        
002280      MOVE D3-COLUMN-HEADING TO PRINTER-RECORD.                           
002290      WRITE PRINTER-RECORD AFTER ADVANCING 2 LINES.                       
002300      MOVE ZERO TO WS-REPORT-LINE-COUNT.                                  
002310  0150-EXIT.                                                              
002320      EXIT.                                                               
002330                                                                          
002340  0160-READ-NEXT-READINESS.                                               
002350      READ READINESS-INPUT-FILE                                           
002360          AT END                                                          
002370              MOVE "Y" TO WS-READINESS-EOF-SW                             
002380              GO TO 0160-EXIT.                                            
002390  0160-EXIT.                                                              
002400      EXIT.                                                               
002410                                                                          
002420  0200-PROCESS-READINESS-INPUT.                                           
002430      PERFORM 0210-SCORE-ONE-VENDOR THRU 0210-EXIT.                       
002440      PERFORM 0160-READ-NEXT-READINESS THRU 0160-EXIT.                    
002450  0200-EXIT.                                                              
002460      EXIT.                                                               
002470                                                                          
002480*    BUSINESS RULES, UNIT 3 - EXIT READINESS SCORE. A READINESS           
002490*    RECORD FOR A VENDOR-ID NOT ON THE SHARED TABLE IS A DATA             
002500*    ERROR ON THE INPUT FILE - SKIPPED WITH A WARNING.                    
002510  0210-SCORE-ONE-VENDOR.                                                  
002520      PERFORM 0215-FIND-VENDOR-ENTRY THRU 0215-EXIT.                      
002530      IF WS-VENDOR-FOUND                                                  
002540          PERFORM 0221-TERM-LOCK-IN THRU 0221-EXIT                        
002550          PERFORM 0222-TERM-MIGRATION THRU 0222-EXIT                      
002560          PERFORM 0223-TERM-DATA-EXPORT THRU 0223-EXIT                    
002570          PERFORM 0224-TERM-CONTRACT-FLEX THRU 0224-EXIT                  
002580          PERFORM 0225-TERM-TECH-COMPLEXITY THRU 0225-EXIT                
002590          PERFORM 0227-SUM-AND-CLAMP THRU 0227-EXIT                       
002600          MOVE WS-READINESS-SCORE-RAW                                     
002610              TO VT-EXIT-READY-SCORE (WS-VENDOR-IDX)                      
002620      ELSE                                                                
002630          DISPLAY "VNDRDY1 - READINESS VENDOR NOT ON TABLE: "             
002640                  RI-VENDOR-ID.                                           
002650  0210-EXIT.                                                              
002660      EXIT.                                                               
002670                                                                          
002680  0215-FIND-VENDOR-ENTRY.                                                 
002690      MOVE "N" TO WS-VENDOR-FOUND-SW.                                     
002700      PERFORM 0216-TEST-ONE-ENTRY THRU 0216-EXIT                          
002710          VARYING WS-VENDOR-IDX FROM 1 BY 1                               
002720              UNTIL WS-VENDOR-IDX > WS-VENDOR-COUNT                       
002730                 OR WS-VENDOR-FOUND.                                      
002740  0215-EXIT.                                                              
002750      EXIT.                                                               
002760                                                                          
002770  0216-TEST-ONE-ENTRY.                                                    
002780      IF VT-VENDOR-ID (WS-VENDOR-IDX) = RI-VENDOR-ID                      
002790          MOVE "Y" TO WS-VENDOR-FOUND-SW.                                 
002800  0216-EXIT.                                                              
002810      EXIT.                                                               
002820                                                                          
002830  0221-TERM-LOCK-IN.                                                      
002840      COMPUTE WS-TERM-LOCK-IN ROUNDED =                                   
002850          (100.00 - VT-LOCK-IN-SCORE (WS-VENDOR-IDX)) * 0.30.             
002860  0221-EXIT.                                                              
002870      EXIT.                                                               
002880                                                                          
002890  0222-TERM-MIGRATION.                                                    
002900      COMPUTE WS-TERM-MIGRATION ROUNDED =                                 
002910          (100.00 - VT-MIGRATION-DIFF-SCORE (WS-VENDOR-IDX)) * 0.25.      
002920  0222-EXIT.                                                              
002930      EXIT.                                                               
002940                                                                          
002950  0223-TERM-DATA-EXPORT.                                                  
002960      COMPUTE WS-TERM-DATA-EXPORT ROUNDED =                               
002970          RI-DATA-EXPORT-CAPABILITY * 0.20.                               
002980  0223-EXIT.                                                              
002990      EXIT.                                                               
003000                                                                          
003010  0224-TERM-CONTRACT-FLEX.                                                
003020      COMPUTE WS-TERM-CONTRACT-FLEX ROUNDED =                             
003030          RI-CONTRACT-FLEXIBILITY * 0.15.                                 
003040  0224-EXIT.                                                              
003050      EXIT.                                                               
003060                                                                          
003070  0225-TERM-TECH-COMPLEXITY.                                              
003080      COMPUTE WS-TERM-TECH-COMPLEXITY ROUNDED =                           
003090          (100.00 - RI-TECHNICAL-COMPLEXITY) * 0.10.                      
003100  0225-EXIT.                                                              
003110      EXIT.                                                               
003120                                                                          
003130  0227-SUM-AND-CLAMP.                                                     
003140      MOVE ZERO TO WS-READINESS-SCORE-RAW.                                
003150      PERFORM 0228-ADD-ONE-TERM THRU 0228-EXIT                            
003160          VARYING WS-TERM-IDX FROM 1 BY 1                                 
003170              UNTIL WS-TERM-IDX > 5.                                      
003180      IF WS-READINESS-SCORE-RAW > 100.00                                  
003190          MOVE 100.00 TO WS-READINESS-SCORE-RAW.                          
003200      IF WS-READINESS-SCORE-RAW < ZERO                                    
003210          MOVE ZERO TO WS-READINESS-SCORE-RAW.                            
003220  0227-EXIT.                                                              
003230      EXIT.                                                               
003240                                                                          
003250  0228-ADD-ONE-TERM.                                                      
003260      ADD WS-TERM-ENTRY (WS-TERM-IDX) TO WS-READINESS-SCORE-RAW.          
003270  0228-EXIT.                                                              
003280      EXIT.                                                               
003290                                                                          
003300*    WRITE ONE UNSORTED WORK-FILE RECORD PER VENDOR ON THE SHARED         
003310*    TABLE, THEN SORT INTO RANKED-FILE. A VENDOR NEVER SEEN BY A          
003320*    READINESS RECORD STILL CARRIES WHATEVER VT-EXIT-READY-SCORE          
003330*    IT WAS INITIALIZED TO (ZERO) AND IS RANKED LAST.                     
003340  0300-BUILD-SORT-WORK-FILE.                                              
003350      OPEN OUTPUT WORK-FILE.                                              
003360      PERFORM 0301-WRITE-ONE-WORK-RECORD THRU 0301-EXIT                   
003370          VARYING WS-VENDOR-IDX FROM 1 BY 1                               
003380              UNTIL WS-VENDOR-IDX > WS-VENDOR-COUNT.                      
003390      CLOSE WORK-FILE.                                                    
003400  0300-EXIT.                                                              
003410      EXIT.                                                               
003420                                                                          
003430  0301-WRITE-ONE-WORK-RECORD.                                             
003440      MOVE SPACES TO WORK-RECORD.                                         
003450      MOVE VT-VENDOR-ID (WS-VENDOR-IDX) TO WORK-VENDOR-ID.                
003460      MOVE VT-EXIT-READY-SCORE (WS-VENDOR-IDX)                            
003470          TO WORK-EXIT-READINESS-SCORE.                                   
003480      WRITE WORK-RECORD.                                                  
003490  0301-EXIT.                                                              
003500      EXIT.                                                               
003510                                                                          
003520*    RANKING TIE-BREAK: THE REFERENCE SYSTEM'S SORT IS UNSTABLE ON        
003530*    TIES (A STRAIGHT DOUBLE COMPARE WITH NO SECONDARY KEY) - THIS        
003540*    RUN BREAKS TIES BY VENDOR-ID ASCENDING SO THE REPORT IS              
003550*    REPRODUCIBLE RUN TO RUN, A DELIBERATE DEPARTURE FROM THE             
003560*    REFERENCE'S TIE BEHAVIOR (SEE THE 07/22/04 CHANGE ABOVE).            
003570  0310-SORT-BY-READINESS-DESC.                                            
003580      SORT SORT-FILE                                                      
003590          ON DESCENDING KEY SORT-EXIT-READINESS-SCORE                     
003600             ASCENDING KEY SORT-VENDOR-ID                                 
003610          USING WORK-FILE                                                 
003620          GIVING RANKED-FILE.                                             
003630  0310-EXIT.                                                              
003640      EXIT.                                                               
003650                                                                          
003660  0400-PRINT-SECTION-3.                                                   
003670      MOVE ZERO TO WS-RANK-NUMBER.                                        
003680      MOVE ZERO TO WS-COUNT-OF-VENDORS.                                   
003690      MOVE ZERO TO WS-SCORE-TOTAL.                                        
003700      MOVE "N" TO WS-RANKED-EOF-SW.                                       
003710      OPEN INPUT RANKED-FILE.                                             
003720      PERFORM 0401-READ-NEXT-RANKED THRU 0401-EXIT.                       
003730      IF WS-RANKED-EOF                                                    
003740          MOVE "Y" TO WS-NO-VENDORS-RANKED-SW                             
003750          DISPLAY "VNDRDY1 - NO VENDORS CARRIED A READINESS SCORE".       
003760      PERFORM 0402-PRINT-ONE-RANK-LINE THRU 0402-EXIT                     
003770          UNTIL WS-RANKED-EOF.                                            
003780      CLOSE RANKED-FILE.                                                  
003790  0400-EXIT.                                                              
003800      EXIT.                                                               
003810                                                                          
003820  0401-READ-NEXT-RANKED.                                                  
003830      READ RANKED-FILE                                                    
003840          AT END                                                          
003850              MOVE "Y" TO WS-RANKED-EOF-SW                                
003860              GO TO 0401-EXIT.                                            
003870  0401-EXIT.                                                              
003880      EXIT.                                                               
003890                                                                          
003900  0402-PRINT-ONE-RANK-LINE.                                               
003910      ADD 1 TO WS-RANK-NUMBER.                                            
003920      ADD 1 TO WS-COUNT-OF-VENDORS.                                       
003930      ADD RANKED-EXIT-READINESS-SCORE TO WS-SCORE-TOTAL.                  
003940      MOVE SPACES TO D3-DETAIL-LINE.                                      
003950      MOVE WS-RANK-NUMBER TO D3-RANK-ED.                                  
003960      MOVE RANKED-VENDOR-ID TO D3-VENDOR-ID.                              
003970      MOVE RANKED-EXIT-READINESS-SCORE TO D3-EXIT-READINESS-SCORE-ED.     
003980      MOVE D3-DETAIL-LINE TO PRINTER-RECORD.                              
003990      WRITE PRINTER-RECORD AFTER ADVANCING 1 LINE.                        
004000      ADD 1 TO WS-REPORT-LINE-COUNT.                                      
004010      IF WS-REPORT-LINE-COUNT > 50                                        
004020          ADD 1 TO WS-REPORT-PAGE-NUMBER                                  
004030          PERFORM 0150-PRINT-HEADINGS THRU 0150-EXIT.                     
004040      PERFORM 0401-READ-NEXT-RANKED THRU 0401-EXIT.                       
004050  0402-EXIT.                                                              
004060      EXIT.                                                               
004070                                                                          
004080  0410-PRINT-CONTROL-TOTALS.                                              
004090      IF WS-COUNT-OF-VENDORS = ZERO                                       
004100          MOVE ZERO TO WS-AVERAGE-SCORE                                   
004110      ELSE                                                                
004120          COMPUTE WS-AVERAGE-SCORE ROUNDED =                              
004130              WS-SCORE-TOTAL / WS-COUNT-OF-VENDORS.                       
004140      MOVE SPACES TO D3-CONTROL-TOTAL-LINE.                               
004150      MOVE WS-COUNT-OF-VENDORS TO D3-COUNT-OF-VENDORS-ED.                 
004160      MOVE WS-AVERAGE-SCORE TO D3-AVERAGE-SCORE-ED.                       
004170      WRITE PRINTER-RECORD FROM RPT-BLANK-LINE                            
004180          AFTER ADVANCING 1 LINE.                                         
004190      MOVE D3-CONTROL-TOTAL-LINE TO PRINTER-RECORD.                       
004200      WRITE PRINTER-RECORD AFTER ADVANCING 1 LINE.                        
004210  0410-EXIT.                                                              
004220      EXIT.                                                               
004230                                                                          
004240  0900-CLOSE-FILES.                                                       
004250      CLOSE READINESS-INPUT-FILE.                                         
004260      CLOSE VENDOR-REPORT-FILE.                                           
004270  0900-EXIT.                                                              
004280      EXIT.                                                               
004290                                                                          
