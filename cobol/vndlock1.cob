000100*----------------------------------------------------------------         
000110*  VNDLOCK1                                                               
000120*  PRODLY VENDOR LOCK-IN SCORING - UNIT 1.                                
000130*  READS THE VENDOR MASTER FILE SEQUENTIALLY, SCORES EACH VENDOR'S        
000140*  LOCK-IN FROM SIX CONTRACT/TECHNICAL FACTORS, LOADS THE RESULT          
000150*  INTO THE SHARED VENDOR TABLE, AND PRINTS REPORT SECTION 1.             
000160*----------------------------------------------------------------         
000170  IDENTIFICATION DIVISION.                                                
000180  PROGRAM-ID.     VNDLOCK1.                                               
000190  AUTHOR.         R S KANE.                                               
000200  INSTALLATION.   CORPORATE INFORMATION SYSTEMS.                          
000210  DATE-WRITTEN.   03/14/89.                                               
000220  DATE-COMPILED.                                                          
000230  SECURITY.       CONFIDENTIAL - INTERNAL USE ONLY.                       
000240*----------------------------------------------------------------         
000250*    CHANGE LOG                                                           
000260*    ----------                                                           
000270*    DATE      WHO  TICKET    DESCRIPTION                                 
000280*    --------  ---  --------  ----------------------------------          
000290*    03/14/89  RSK            ORIGINAL VENDOR CONTRACT EXTRACT            
000300*                              REPORT - LISTED VENDOR-ID, NAME AND        
000310*                              CONTRACT-VALUE ONLY, NO SCORING.           
000320*    09/30/91  JFH  WO-1187    ADDED DATA-VOLUME-GB AND SWITCHING-        
000330*                              COST COLUMNS FOR THE VENDOR RISK           
000340*                              REVIEW COMMITTEE.                          
000350*    01/19/99  RSK  Y2K-0041   Y2K REVIEW - NO CENTURY-SENSITIVE          
000360*                              FIELDS ON VENDOR-RECORD. NO CHANGE.        
000370*    06/22/04  DWP  CR-4471    PRODLY PROJECT - RECAST AS THE             
000380*                              VENDOR LOCK-IN SCORING UNIT. ADDED         
000390*                              THE SIX-FACTOR SCORE CALCULATION,          
000400*                              THE WS-VENDOR-TABLE BUILD-UP, AND          
000410*                              REPORT SECTION 1 IN PLACE OF THE           
000420*                              OLD FLAT EXTRACT LISTING.                  
000430*    07/25/04  DWP  CR-4490    SWITCHED THE PRINT FILE OVER TO THE        
000440*                              SHARED VENDOR-REPORT AND THE COMMON        
000450*                              RPT-TITLE-LINE/PAGE-CONTROL AREA SO        
000460*                              ALL THREE UNITS SHARE ONE REPORT.          
000470*    08/03/04  DWP  CR-4490    SWITCHED THE PAGE-HEADING RUN-DATE         
000480*                              OVER TO THE WSDATE.CBL CENTURY-WINDOW      
000490*                              LOGIC (SEE VNDEXIT CHANGE OF THE SAME      
000500*                              DATE).                                     
000510*    08/11/04  DWP  CR-4471    FACTOR-1 AND FACTOR-6 NOW PULL FROM        
000520*                              THE VM-VENDOR-AMOUNTS PAIRED-AMOUNT        
000530*                              REDEFINES (FDVNDMST.CBL) INSTEAD OF        
000540*                              THE BASE VENDOR-RECORD FIELDS, AS THE      
000550*                              REDEFINES COMMENT THERE ALWAYS SAID        
000560*                              THEY SHOULD. NO CHANGE IN SCORE - SAME     
000570*                              BYTES, DIFFERENT NAME.                     
000580*----------------------------------------------------------------         
000590  ENVIRONMENT DIVISION.                                                   
000600  CONFIGURATION SECTION.                                                  
000610  SOURCE-COMPUTER.   IBM-370.                                             
000620  OBJECT-COMPUTER.   IBM-370.                                             
000630  SPECIAL-NAMES.                                                          
000640      C01 IS TOP-OF-FORM                                                  
000650      UPSI-0 ON STATUS IS WS-VENDOR-TABLE-FULL-SW.                        
000660                                                                          
000670  INPUT-OUTPUT SECTION.                                                   
000680  FILE-CONTROL.                                                           
000690                                                                          
000700      COPY "SLVNDMST.CBL".                                                
000710                                                                          
000720      COPY "SLVNDRPT.CBL".                                                
000730                                                                          
000740  DATA DIVISION.                                                          
000750  FILE SECTION.                                                           
000760                                                                          
000770      COPY "FDVNDMST.CBL".                                                
000780                                                                          
000790      COPY "FDVNDRPT.CBL".                                                
000800                                                                          
000810  WORKING-STORAGE SECTION.                                                
000820                                                                          
000830      COPY "WSRPTHDG.CBL".                                                
000840                                                                          
000850      COPY "WSDATE.CBL".                                                  
000860                                                                          
000870  77  WS-VENDOR-MASTER-STATUS             PIC X(02).                      
000880      88  WS-VENDOR-MASTER-OK             VALUE "00".                     
000890      88  WS-VENDOR-MASTER-EOF            VALUE "10".                     
000900                                                                          
000910  77  WS-VENDOR-REPORT-STATUS             PIC X(02).                      
000920      88  WS-VENDOR-REPORT-OK             VALUE "00".                     
000930                                                                          
000940  77  WS-VENDOR-EOF-SW                    PIC X(01).                      
000950      88  WS-VENDOR-EOF                   VALUE "Y".                      
000960      88  WS-VENDOR-NOT-EOF                VALUE "N".                     
000970                                                                          
000980  77  WS-VENDOR-TABLE-FULL-SW             PIC X(01).                      
000990      88  WS-VENDOR-TABLE-FULL            VALUE "Y".                      
001000                                                                          
001010*    RUN DATE RE-CAST IN MM/DD/CCYY ORDER SO IT CAN BE MOVED              
001020*    DIRECTLY INTO THE EDITED RPT-RUN-DATE-ED FIELD.                      
001030  01  WS-RUN-DATE-MMDDCCYY.                                               
001040      05  WS-MMDDCCYY-MM                  PIC 9(02).                      
001050      05  WS-MMDDCCYY-DD                  PIC 9(02).                      
001060      05  WS-MMDDCCYY-CCYY                PIC 9(04).                      
001070                                                                          
001080*    FLAT NUMERIC VIEW OF THE SAME RE-CAST DATE, USED ONLY WHEN           
001090*    COMPARING TODAY'S STAMP AGAINST THE LAST-RUN STAMP IN THE            
001100*    OPERATOR LOG (SEE THE 07/25/04 CHANGE ABOVE).                        
001110  01  WS-RUN-DATE-MMDDCCYY-FLAT REDEFINES WS-RUN-DATE-MMDDCCYY            
001120                                 PIC 9(08).                               
001130                                                                          
001140      COPY "DETAIL1.CBL".                                                 
001150                                                                          
001160*    WORKING AREA FOR THE SIX LOCK-IN SCORE FACTORS. HELD AS A            
001170*    COMP-3 GROUP SO EACH FACTOR CAN BE CLAMPED AND SUMMED AT             
001180*    FULL INTERMEDIATE PRECISION BEFORE THE FINAL ROUNDED MOVE            
001190*    INTO VT-LOCK-IN-SCORE.                                               
001200  01  WS-LOCKIN-FACTORS.                                                  
001210      05  WS-FACTOR-CONTRACT-VALUE        PIC 9(03)V99 COMP-3.            
001220      05  WS-FACTOR-CONTRACT-MONTHS       PIC 9(03)V99 COMP-3.            
001230      05  WS-FACTOR-DATA-VOLUME           PIC 9(03)V99 COMP-3.            
001240      05  WS-FACTOR-API-DEPENDENCIES      PIC 9(03)V99 COMP-3.            
001250      05  WS-FACTOR-CUSTOM-INTEGRATION    PIC 9(03)V99 COMP-3.            
001260      05  WS-FACTOR-SWITCHING-COST        PIC 9(03)V99 COMP-3.            
001270      05  FILLER                          PIC X(02).                      
001280                                                                          
001290*    ALTERNATE VIEW OF THE SIX FACTORS AS A TABLE, SO THE FINAL           
001300*    SUM CAN BE ACCUMULATED BY A PERFORM VARYING LOOP INSTEAD OF          
001310*    SIX SEPARATE ADD STATEMENTS.                                         
001320  01  WS-LOCKIN-FACTOR-TABLE REDEFINES WS-LOCKIN-FACTORS.                 
001330      05  WS-FACTOR-ENTRY OCCURS 6 TIMES                                  
001340                           PIC 9(03)V99 COMP-3.                           
001350                                                                          
001360  77  WS-FACTOR-IDX                       PIC 9(01) COMP.                 
001370  77  WS-LOCKIN-SCORE-RAW                 PIC 9(05)V99 COMP-3.            
001380  77  WS-RATIO-WORK                       PIC 9(07)V9999 COMP-3.          
001390                                                                          
001400  LINKAGE SECTION.                                                        
001410                                                                          
001420      COPY "WSVNDTBL.CBL".                                                
001430                                                                          
001440      COPY "WSRPTCTL.CBL".                                                
001450                                                                          
001460  PROCEDURE DIVISION USING WS-VENDOR-TABLE-AREA                           
001470                           WS-REPORT-CONTROL-AREA.                        
001480                                                                          
001490  0000-MAIN-LINE.                                                         
001500      PERFORM 0100-OPEN-FILES THRU 0100-EXIT.                             
001510      PERFORM 0150-PRINT-HEADINGS THRU 0150-EXIT.                         
001520      PERFORM 0160-READ-NEXT-VENDOR THRU 0160-EXIT.                       
001530      PERFORM 0200-PROCESS-VENDOR-MASTER THRU 0200-EXIT                   
001540          UNTIL WS-VENDOR-EOF.                                            
001550      PERFORM 0900-CLOSE-FILES THRU 0900-EXIT.                            
001560      MOVE ZERO TO RETURN-CODE.                                           
001570      EXIT PROGRAM.                                                       
001580                                                                          
001590  0100-OPEN-FILES.                                                        
001600      MOVE "N" TO WS-VENDOR-EOF-SW.                                       
001610      MOVE ZERO TO WS-VENDOR-COUNT.                                       
001620      OPEN INPUT VENDOR-MASTER-FILE.                                      
001630      OPEN OUTPUT VENDOR-REPORT-FILE.                                     
001640  0100-EXIT.                                                              
001650      EXIT.                                                               
001660                                                                          
001670  0150-PRINT-HEADINGS.                                                    
001680      ACCEPT WS-RUN-DATE-6 FROM DATE.                                     
001690      IF WS-RUN-DATE-YY < 50                                              
001700          MOVE 20 TO WS-RUN-DATE-CENTURY                                  
001710      ELSE                                                                
001720          MOVE 19 TO WS-RUN-DATE-CENTURY.                                 
001730      COMPUTE WS-RUN-DATE-CCYY =                                          
001740              (WS-RUN-DATE-CENTURY * 100) + WS-RUN-DATE-YY.               
001750      MOVE WS-RUN-DATE-MM TO WS-RUN-DATE-CCMM.                            
001760      MOVE WS-RUN-DATE-DD TO WS-RUN-DATE-CCDD.                            
001770      MOVE WS-RUN-DATE-MM TO WS-MMDDCCYY-MM.                              
001780      MOVE WS-RUN-DATE-DD TO WS-MMDDCCYY-DD.                              
001790      MOVE WS-RUN-DATE-CCYY TO WS-MMDDCCYY-CCYY.                          
001800      MOVE WS-REPORT-PAGE-NUMBER TO RPT-PAGE-NUMBER-ED.                   
001810      WRITE PRINTER-RECORD FROM RPT-TITLE-LINE                            
001820          AFTER ADVANCING PAGE.                                           
001830      MOVE WS-RUN-DATE-MMDDCCYY-FLAT TO RPT-RUN-DATE-ED.                  
001840      WRITE PRINTER-RECORD FROM RPT-RUN-DATE-LINE                         
001850          AFTER ADVANCING 1 LINE.                                         
001860      WRITE PRINTER-RECORD FROM RPT-BLANK-LINE                            
001870          AFTER ADVANCING 1 LINE.                                         
001880      MOVE "SECTION 1 - VENDOR LOCK-IN SCORES" TO PRINTER-RECORD.         
001890      WRITE PRINTER-RECORD AFTER ADVANCING 1 LINE.                        
001900      MOVE D1-COLUMN-HEADING TO PRINTER-RECORD.                           
001910      WRITE PRINTER-RECORD AFTER ADVANCING 2 LINES.                       
001920      MOVE ZERO TO WS-REPORT-LINE-COUNT.                                  
001930  0150-EXIT.                                                              
001940      EXIT.                                                               
001950                                                                          
001960  0160-READ-NEXT-VENDOR.                                                  
001970      READ VENDOR-MASTER-FILE                                             
001980          AT END                                                          
001990              MOVE "Y" TO WS-VENDOR-EOF-SW                                
002000              GO TO 0160-EXIT.                                            
002010      ADD 1 TO WS-VENDOR-COUNT.                                           
002020  0160-EXIT.                                                              
002030      EXIT.                                                               
002040                                                                          
002050  0200-PROCESS-VENDOR-MASTER.                                             
002060      PERFORM 0210-SCORE-ONE-VENDOR THRU 0210-EXIT.                       
002070      PERFORM 0220-LOAD-VENDOR-TABLE THRU 0220-EXIT.                      
002080      PERFORM 0230-PRINT-SECTION-1-LINE THRU 0230-EXIT.                   
002090      PERFORM 0160-READ-NEXT-VENDOR THRU 0160-EXIT.                       
002100  0200-EXIT.                                                              
002110      EXIT.                                                               
002120                                                                          
002130*    BUSINESS RULES, UNIT 1 - LOCK-IN SCORE. ALL SIX FACTORS ARE          
002140*    CLAMPED TO THEIR OWN CEILING BEFORE THEY ARE SUMMED; THE SUM         
002150*    IS THEN CLAMPED TO 0.00-100.00 AND ROUNDED TO 2 DECIMALS.            
002160  0210-SCORE-ONE-VENDOR.                                                  
002170      PERFORM 0211-FACTOR-CONTRACT-VALUE THRU 0211-EXIT.                  
002180      PERFORM 0212-FACTOR-CONTRACT-MONTHS THRU 0212-EXIT.                 
002190      PERFORM 0213-FACTOR-DATA-VOLUME THRU 0213-EXIT.                     
002200      PERFORM 0214-FACTOR-API-DEPENDENCIES THRU 0214-EXIT.                
002210      PERFORM 0215-FACTOR-CUSTOM-INTEGRATION THRU 0215-EXIT.              
002220      PERFORM 0216-FACTOR-SWITCHING-COST THRU 0216-EXIT.                  
002230      PERFORM 0217-SUM-AND-CLAMP THRU 0217-EXIT.                          
002240  0210-EXIT.                                                              
002250      EXIT.                                                               
002260                                                                          
002270  0211-FACTOR-CONTRACT-VALUE.                                             
002280      COMPUTE WS-RATIO-WORK ROUNDED =                                     
002290          (VA-CONTRACT-VALUE / 1000000) * 5.00.                           
002300      IF WS-RATIO-WORK > 25.00                                            
002310          MOVE 25.00 TO WS-FACTOR-CONTRACT-VALUE                          
002320      ELSE                                                                
002330          MOVE WS-RATIO-WORK TO WS-FACTOR-CONTRACT-VALUE.                 
002340  0211-EXIT.                                                              
002350      EXIT.                                                               
002360                                                                          
002370  0212-FACTOR-CONTRACT-MONTHS.                                            
002380      COMPUTE WS-RATIO-WORK ROUNDED =                                     
002390          (VM-CONTRACT-MONTHS / 36) * 20.00.                              
002400      IF WS-RATIO-WORK > 20.00                                            
002410          MOVE 20.00 TO WS-FACTOR-CONTRACT-MONTHS                         
002420      ELSE                                                                
002430          MOVE WS-RATIO-WORK TO WS-FACTOR-CONTRACT-MONTHS.                
002440  0212-EXIT.                                                              
002450      EXIT.                                                               
002460                                                                          
002470  0213-FACTOR-DATA-VOLUME.                                                
002480      COMPUTE WS-RATIO-WORK ROUNDED =                                     
002490          (VM-DATA-VOLUME-GB / 1000) * 15.00.                             
002500      IF WS-RATIO-WORK > 15.00                                            
002510          MOVE 15.00 TO WS-FACTOR-DATA-VOLUME                             
002520      ELSE                                                                
002530          MOVE WS-RATIO-WORK TO WS-FACTOR-DATA-VOLUME.                    
002540  0213-EXIT.                                                              
002550      EXIT.                                                               
002560                                                                          
002570  0214-FACTOR-API-DEPENDENCIES.                                           
002580      COMPUTE WS-RATIO-WORK ROUNDED =                                     
002590          (VM-API-DEPENDENCIES / 10) * 15.00.                             
002600      IF WS-RATIO-WORK > 15.00                                            
002610          MOVE 15.00 TO WS-FACTOR-API-DEPENDENCIES                        
002620      ELSE                                                                
002630          MOVE WS-RATIO-WORK TO WS-FACTOR-API-DEPENDENCIES.               
002640  0214-EXIT.                                                              
002650      EXIT.                                                               
002660                                                                          
002670  0215-FACTOR-CUSTOM-INTEGRATION.                                         
002680      IF VM-CUSTOM-INTEGRATION                                            
002690          MOVE 10.00 TO WS-FACTOR-CUSTOM-INTEGRATION                      
002700      ELSE                                                                
002710          MOVE ZERO TO WS-FACTOR-CUSTOM-INTEGRATION.                      
002720  0215-EXIT.                                                              
002730      EXIT.                                                               
002740                                                                          
002750  0216-FACTOR-SWITCHING-COST.                                             
002760      IF VA-CONTRACT-VALUE = ZERO                                         
002770          MOVE ZERO TO WS-FACTOR-SWITCHING-COST                           
002780      ELSE                                                                
002790          COMPUTE WS-RATIO-WORK ROUNDED =                                 
002800              (VA-SWITCHING-COST / VA-CONTRACT-VALUE) * 15.00             
002810          IF WS-RATIO-WORK > 15.00                                        
002820              MOVE 15.00 TO WS-FACTOR-SWITCHING-COST                      
002830          ELSE                                                            
002840              MOVE WS-RATIO-WORK TO WS-FACTOR-SWITCHING-COST.             
002850  0216-EXIT.                                                              
002860      EXIT.                                                               
002870                                                                          
002880  0217-SUM-AND-CLAMP.                                                     
002890      MOVE ZERO TO WS-LOCKIN-SCORE-RAW.                                   
002900      PERFORM 0218-ADD-ONE-FACTOR THRU 0218-EXIT                          
002910          VARYING WS-FACTOR-IDX FROM 1 BY 1                               
002920              UNTIL WS-FACTOR-IDX > 6.                                    
002930      IF WS-LOCKIN-SCORE-RAW > 100.00                                     
002940          MOVE 100.00 TO WS-LOCKIN-SCORE-RAW.                             
002950      IF WS-LOCKIN-SCORE-RAW < ZERO                                       
002960          MOVE ZERO TO WS-LOCKIN-SCORE-RAW.                               
002970  0217-EXIT.                                                              
002980      EXIT.                                                               
002990                                                                          
003000  0218-ADD-ONE-FACTOR.                                                    
003010      ADD WS-FACTOR-ENTRY (WS-FACTOR-IDX) TO WS-LOCKIN-SCORE-RAW.         
003020  0218-EXIT.                                                              
003030      EXIT.                                                               
003040                                                                          
003050*    LOAD THE SCORED VENDOR INTO THE SHARED TABLE - THIS IS THE           
003060*    VENDOR SCORE TABLE THAT IS CARRIED FORWARD TO UNITS 2 AND 3.         
003070  0220-LOAD-VENDOR-TABLE.                                                 
003080      IF WS-VENDOR-COUNT > 500                                            
003090          MOVE "Y" TO WS-VENDOR-TABLE-FULL-SW                             
003100          DISPLAY "VNDLOCK1 - VENDOR TABLE FULL, VENDOR SKIPPED: "        
003110                  VM-VENDOR-ID                                            
003120          GO TO 0220-EXIT.                                                
003130      MOVE VM-VENDOR-ID TO VT-VENDOR-ID (WS-VENDOR-COUNT).                
003140      MOVE VM-VENDOR-NAME TO VT-VENDOR-NAME (WS-VENDOR-COUNT).            
003150      MOVE VM-CONTRACT-VALUE TO VT-CONTRACT-VALUE (WS-VENDOR-COUNT).      
003160      MOVE WS-LOCKIN-SCORE-RAW                                            
003170          TO VT-LOCK-IN-SCORE (WS-VENDOR-COUNT).                          
003180      MOVE ZERO TO VT-MIGRATION-DIFF-SCORE (WS-VENDOR-COUNT).             
003190      MOVE ZERO TO VT-TOTAL-MIGRATION-DAYS (WS-VENDOR-COUNT).             
003200      MOVE SPACES TO VT-TASK-SEQUENCE-TEXT (WS-VENDOR-COUNT).             
003210      MOVE ZERO TO VT-EXIT-READY-SCORE (WS-VENDOR-COUNT).                 
003220      MOVE "N" TO VT-HAS-TASKS-SW (WS-VENDOR-COUNT).                      
003230  0220-EXIT.                                                              
003240      EXIT.                                                               
003250                                                                          
003260  0230-PRINT-SECTION-1-LINE.                                              
003270      MOVE SPACES TO D1-DETAIL-LINE.                                      
003280      MOVE VM-VENDOR-ID TO D1-VENDOR-ID.                                  
003290      MOVE VM-VENDOR-NAME TO D1-VENDOR-NAME.                              
003300      MOVE WS-LOCKIN-SCORE-RAW TO D1-LOCK-IN-SCORE-ED.                    
003310      MOVE D1-DETAIL-LINE TO PRINTER-RECORD.                              
003320      WRITE PRINTER-RECORD AFTER ADVANCING 1 LINE.                        
003330      ADD 1 TO WS-REPORT-LINE-COUNT.                                      
003340      IF WS-REPORT-LINE-COUNT > 50                                        
003350          ADD 1 TO WS-REPORT-PAGE-NUMBER                                  
003360          PERFORM 0150-PRINT-HEADINGS THRU 0150-EXIT.                     
003370  0230-EXIT.                                                              
003380      EXIT.                                                               
003390                                                                          
003400  0900-CLOSE-FILES.                                                       
003410      CLOSE VENDOR-MASTER-FILE.                                           
003420      CLOSE VENDOR-REPORT-FILE.                                           
003430  0900-EXIT.                                                              
003440      EXIT.                                                               
003450                                                                          
