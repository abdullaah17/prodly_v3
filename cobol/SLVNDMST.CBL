000100*----------------------------------------------------------------         
000110* SLVNDMST.CBL                                                            
000120* FILE-CONTROL SELECT CLAUSE FOR THE VENDOR MASTER FILE.                  
000130* USED BY VNDLOCK1 (UNIT 1 - VENDOR LOCK-IN SCORING).                     
000140*----------------------------------------------------------------         
000150*    MAINT HISTORY                                                        
000160*    ----- -------                                                        
000170*    88-04-11  RSK  ORIGINAL SELECT FOR THE VENDOR FILE USED BY           
000180*                   THE VENDOR MAINTENANCE SUITE.                         
000190*    99-01-08  RSK  Y2K REVIEW - NO DATE FIELDS ON THIS SELECT,           
000200*                   NO CHANGE REQUIRED.                                   
000210*    04-06-22  DWP  PRODLY CR-4471 - REPURPOSED AS THE INPUT              
000220*                   SELECT FOR THE VENDOR LOCK-IN SCORING RUN.            
000230*                   FILE IS NOW READ SEQUENTIALLY ONLY, LINE              
000240*                   SEQUENTIAL, NO KEY.                                   
000250*----------------------------------------------------------------         
000260     SELECT VENDOR-MASTER-FILE                                            
000270         ASSIGN TO "VENDOR-MASTER"                                        
000280         ORGANIZATION IS LINE SEQUENTIAL                                  
000290         FILE STATUS IS WS-VENDOR-MASTER-STATUS.                          
000300                                                                          
