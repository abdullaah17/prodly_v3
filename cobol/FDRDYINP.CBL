000100*----------------------------------------------------------------         
000110* FDRDYINP.CBL                                                            
000120* FD AND RECORD LAYOUT FOR THE READINESS CAPABILITY INPUT FILE.           
000130* ONE RECORD PER VENDOR, SUPPLIED BY THE ANALYST MANUALLY RATHER          
000140* THAN DERIVED FROM CONTRACT OR TASK DATA.                                
000150* USED BY VNDRDY1 (UNIT 3 - EXIT READINESS SCORING/RANKING).              
000160*----------------------------------------------------------------         
000170*    MAINT HISTORY                                                        
000180*    ----- -------                                                        
000190*    04-07-19  DWP  PRODLY CR-4480 - ORIGINAL 19-BYTE LAYOUT.             
000200*                   RECORD IS FULLY OCCUPIED BY THE THREE RATING          
000210*                   FIELDS BELOW - NO SPARE BYTES REMAIN FOR A            
000220*                   TRAILING FILLER PAD ON THIS PARTICULAR RECORD.        
000230*----------------------------------------------------------------         
000240     FD  READINESS-INPUT-FILE                                             
000250         LABEL RECORDS ARE STANDARD                                       
000260         RECORD CONTAINS 19 CHARACTERS.                                   
000270                                                                          
000280     01  READINESS-INPUT-RECORD.                                          
000290         05  RI-VENDOR-ID                PIC X(10).                       
000300         05  RI-DATA-EXPORT-CAPABILITY   PIC 9(03).                       
000310         05  RI-CONTRACT-FLEXIBILITY     PIC 9(03).                       
000320         05  RI-TECHNICAL-COMPLEXITY     PIC 9(03).                       
000330                                                                          
