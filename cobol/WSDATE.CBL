000100*----------------------------------------------------------------         
000110* WSDATE.CBL                                                              
000120* RUN-DATE WORK AREA FOR THE REPORT PAGE HEADING. ADAPTED FROM            
000130* THE SHOP'S OLD WSDATE.CBL (GDTV- PREFIXED, USED BY PLDATE.CBL           
000140* ACROSS THE MAINTENANCE SCREENS) - TRIMMED DOWN TO JUST THE RUN-         
000150* DATE STAMP NEEDED ON THE REPORT, NOT FULL OPERATOR-KEYED DATE           
000160* VALIDATION.                                                             
000170*----------------------------------------------------------------         
000180*    MAINT HISTORY                                                        
000190*    ----- -------                                                        
000200*    04-07-25  DWP  PRODLY CR-4490 - TRIMMED FROM THE ORIGINAL            
000210*                   WSDATE.CBL FOR THE REPORT RUN-DATE STAMP ONLY.        
000220*                   COMPILER'S ACCEPT FROM DATE RETURNS A 6-DIGIT         
000230*                   YYMMDD FIELD - THE Y2K-0041 CENTURY WINDOW            
000240*                   BELOW (PIVOT YEAR 50) EXPANDS IT TO CCYYMMDD          
000250*                   FOR THE REPORT HEADING.                               
000260*----------------------------------------------------------------         
000270  01  WS-RUN-DATE-6                       PIC 9(06).                      
000280                                                                          
000290  01  WS-RUN-DATE-6-PARTS REDEFINES WS-RUN-DATE-6.                        
000300      05  WS-RUN-DATE-YY                  PIC 9(02).                      
000310      05  WS-RUN-DATE-MM                  PIC 9(02).                      
000320      05  WS-RUN-DATE-DD                  PIC 9(02).                      
000330                                                                          
000340  77  WS-RUN-DATE-CENTURY                 PIC 9(02).                      
000350                                                                          
000360  01  WS-RUN-DATE-CCYYMMDD                PIC 9(08).                      
000370                                                                          
000380  01  WS-RUN-DATE-CCYYMMDD-PARTS REDEFINES WS-RUN-DATE-CCYYMMDD.          
000390      05  WS-RUN-DATE-CCYY                PIC 9(04).                      
000400      05  WS-RUN-DATE-CCMM                PIC 9(02).                      
000410      05  WS-RUN-DATE-CCDD                PIC 9(02).                      
000420                                                                          
