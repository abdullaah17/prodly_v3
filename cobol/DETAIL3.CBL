000100*----------------------------------------------------------------         
000110* DETAIL3.CBL                                                             
000120* SECTION 3 (EXIT READINESS RANKING) COLUMN HEADING, RANKED               
000130* DETAIL LINE, AND THE FINAL CONTROL-TOTAL LINE. USED ONLY BY             
000140* VNDRDY1.                                                                
000150*----------------------------------------------------------------         
000160*    MAINT HISTORY                                                        
000170*    ----- -------                                                        
000180*    07/19/04  DWP  CR-4480    ORIGINAL LAYOUT.                           
000190*----------------------------------------------------------------         
000200  01  D3-COLUMN-HEADING.                                                  
000210      05  FILLER                      PIC X(03) VALUE "RNK".              
000220      05  FILLER                      PIC X(02) VALUE SPACES.             
000230      05  FILLER                      PIC X(10) VALUE "VENDOR-ID ".       
000240      05  FILLER                      PIC X(02) VALUE SPACES.             
000250      05  FILLER                      PIC X(06) VALUE "SCORE ".           
000260      05  FILLER                      PIC X(57) VALUE SPACES.             
000270                                                                          
000280  01  D3-DETAIL-LINE.                                                     
000290      05  D3-RANK-ED                  PIC ZZ9.                            
000300      05  FILLER                      PIC X(02) VALUE SPACES.             
000310      05  D3-VENDOR-ID                PIC X(10).                          
000320      05  FILLER                      PIC X(02) VALUE SPACES.             
000330      05  D3-EXIT-READINESS-SCORE-ED  PIC ZZ9.99.                         
000340      05  FILLER                      PIC X(57) VALUE SPACES.             
000350                                                                          
000360  01  D3-CONTROL-TOTAL-LINE.                                              
000370      05  FILLER                      PIC X(20)                           
000380                                       VALUE "VENDORS RANKED:     ".      
000390      05  D3-COUNT-OF-VENDORS-ED      PIC ZZZZ9.                          
000400      05  FILLER                      PIC X(10) VALUE SPACES.             
000410      05  FILLER                      PIC X(15) VALUE "AVG READINESS:".   
000420      05  D3-AVERAGE-SCORE-ED         PIC ZZ9.99.                         
000430      05  FILLER                      PIC X(24) VALUE SPACES.             
000440                                                                          
